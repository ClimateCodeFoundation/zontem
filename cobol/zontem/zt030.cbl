000010*****************************************************************         
000020*                                                               *         
000030*                 Zontem    Series Combiner                    *          
000040*        Merges a list of candidate monthly series into        *          
000050*        one composite series, bias-adjusted at overlap.        *         
000060*                                                               *         
000070*****************************************************************         
000080*                                                                         
000090 identification          division.                                        
000100*================================                                         
000110*                                                                         
000120      program-id.         zt030.                                          
000130*                                                                         
000140*    Author.             R J Hoskins, 02/04/84.                           
000150*                                                                         
000160*    Installation.       Applewood Computers.                             
000170*                                                                         
000180*    Date-written.       02/04/84.                                        
000190*                                                                         
000200*    Date-compiled.                                                       
000210*                                                                         
000220*Security.           Copyright (C) 1984-2026 & later, Vincent             
000230*Bryan Coen.                                                              
000240*Distributed under the GNU General Public License.                        
000250*                         See the file COPYING for details.               
000260*                                                                         
000270*Remarks.            Combines the candidate series handed to it by        
000280*zt010 (either a zone's member stations or the                            
000290*set of zonal series for the global pass) into                            
000300*one composite/weight pair, using the same                                
000310*bias-overlap method the client specified.                                
000320*                                                                         
000330*    Version.            See Prog-Name in ws.                             
000340*                                                                         
000350*    Called modules.     None.                                            
000360*                                                                         
000370*    Error messages used.                                                 
000380*                         None.                                           
000390*                                                                         
000400* Changes:                                                                
000410* 02/04/84 rjh - 1.0.00 Created for the met office station job.           
000420* 17/10/87 rjh -    .01 Candidates now ordered by descending good         
000430*month count before combine, per client memo.                             
000440* 09/02/91 djm -    .02 Overlap threshold now read from the param         
000450*                       record instead of being literal 20.               
000460* 14/12/98 ast -    .03 Y2K - no two digit year handling in this          
000470*                       program, nothing further required.                
000480* 11/09/04 ast -    .04 Candidate order now held as an index table        
000490*rather than swapping whole records, the old                              
000500*                       way was far too slow on the larger zones.         
000510*30/03/12 djm -    .05 Candidate table size raised to 2000                
000520*entries.                                                                 
000530*22/11/25 vbc - 3.3.00 Brought into the ACAS build alongside              
000540*zt010.                                                                   
000550*04/12/25 vbc -    .06 Tidy up of paragraph names for site                
000560*standard.                                                                
000570*09/01/26 vbc -    .07 Ws-Mo widened to a two-byte counter - one          
000580*                       byte was wrapping well short of the 1800          
000590*                       month table on the longer runs.                   
000600*09/01/26 vbc -    .08 Merge now skips a calendar month outright          
000610*                       when its overlap is under threshold, per          
000620*                       client memo - bias-to-zero was not enough,        
000630*                       Qa caught composite values moving on thin         
000640*                       overlaps.                                         
000650*10/01/26 vbc -    .09 Calc-Series-Length was being set to the            
000660*                       1800 slot table ceiling regardless of what        
000670*                       was handed in - Qa found every csv run out        
000680*                       to 2029 no matter how short the input.            
000690*                       Now taken as the longest Cand-Series-             
000700*                       Length actually present on the call.              
000710*                                                                         
000720*                                                                         
000730******************************************************************        
000740*                                                                         
000750* Copyright Notice.                                                       
000760* ****************                                                        
000770*                                                                         
000780*These files and programs is part of the Applewood Computers              
000790*Accounting                                                               
000800* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
000810*                                                                         
000820*This program is now free software; you can redistribute it and/or        
000830*modify it                                                                
000840*under the terms of the GNU General Public License as published by        
000850*the                                                                      
000860*Free Software Foundation; version 3 and later as revised for             
000870*personal                                                                 
000880*usage only and that includes for use within a business but               
000890*without                                                                  
000900* repackaging or for Resale in any way.                                   
000910*                                                                         
000920*You should have received a copy of the GNU General Public License        
000930*along                                                                    
000940*with ACAS; see the file COPYING.  If not, write to the Free              
000950*Software                                                                 
000960*Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307            
000970*USA.                                                                     
000980*                                                                         
000990*                                                                         
001000******************************************************************        
001010*                                                                         
001020 environment             division.                                        
001030*================================                                         
001040*                                                                         
001050 configuration section.                                                   
001060 special-names.                                                           
001070     c01 is top-of-form                                                   
001080     class zt-numeric is "0" thru "9"                                     
001090     upsi-0 on status is zt-verbose-on                                    
001100     upsi-0 off status is zt-verbose-off.                                 
001110*                                                                         
001120 input-output            section.                                         
001130 file-control.                                                            
001140*                                                                         
001150 data                    division.                                        
001160*================================                                         
001170*                                                                         
001180 working-storage section.                                                 
001190*-----------------------                                                  
001200 77  Prog-Name           pic x(15) value "ZT030 (1.0.09)".                
001210*                                                                         
001220 copy "wsztparm.cob".                                                     
001230*                                                                         
001240 01  Ws-Order-Table.                                                      
001250     03  Ws-Order-Count      binary-short unsigned value zero.            
001260     03  filler              pic x(2).                                    
001270     03  Ws-Order-Ix-Entry   occurs 1 to 2000 times                       
001280                              depending on Ws-Order-Count                 
001290                              indexed by Ord-Ix                           
001300                              pic s9(4) comp.                             
001310*                                                                         
001320 01  Ws-Bias-Table.                                                       
001330     03  Ws-Bias-Month       occurs 12 times                              
001340                              indexed by Bias-Ix                          
001350                              pic s9(4)v9(4) comp-3.                      
001360     03  Ws-Bias-Month-Disp  redefines Ws-Bias-Month                      
001370                              occurs 12 times                             
001380                              pic s9(4)v9(4).                             
001390     03  Ws-Overlap-Count    occurs 12 times                              
001400                              indexed by Ovl-Ix                           
001410                              pic s9(4) comp.                             
001420     03  filler              pic x(2).                                    
001430*                                                                         
001440 01  Ws-Work-Fields.                                                      
001450     03  Ws-I                binary-short unsigned value zero.            
001460     03  Ws-J                binary-short unsigned value zero.            
001470     03  Ws-K                binary-short unsigned value zero.            
001480     03  Ws-Mo               binary-short unsigned value zero.            
001490     03  Ws-Cal-Mo           binary-char unsigned value zero.             
001500     03  Ws-Mo-Div           binary-short unsigned value zero.            
001510     03  Ws-Mo-Rem           binary-char unsigned value zero.             
001520     03  Ws-Last-Ix          binary-short unsigned value zero.            
001530     03  Ws-Swap-Ix          pic s9(4) comp.                              
001540     03  Ws-Swap-Ix-Disp     redefines Ws-Swap-Ix pic s9(4).              
001550     03  Ws-Cand-Id          binary-short unsigned value zero.            
001560     03  Ws-Bias-Sum         pic s9(7)v9(4) comp-3 value zero.            
001570     03  Ws-Bias-Sum-Redef   redefines Ws-Bias-Sum pic s9(7)v9(4).        
001580     03  Ws-New-Value        pic s9(4)v9(4) comp-3 value zero.            
001590     03  Ws-Entry-Missing    pic x value "N".                             
001600         88  Ws-Entry-Is-Missing      value "Y".                          
001610     03  Ws-Comp-Missing     pic x value "N".                             
001620         88  Ws-Comp-Is-Missing       value "Y".                          
001630     03  filler              pic x(3).                                    
001640*                                                                         
001650 linkage section.                                                         
001660*===============                                                          
001670*                                                                         
001680 copy "wscall.cob".                                                       
001690 copy "wsztparm.cob".                                                     
001700 copy "wsztcand.cob".                                                     
001710 copy "wsztser.cob".                                                      
001720*                                                                         
001730 procedure division using Zt-Calling-Data                                 
001740                           ZT-Param-Record                                
001750                           ZT-Candidate-Table                             
001760                           ZT-Series-Block.                               
001770*========================================                                 
001780*                                                                         
001790 aa000-Main.                                                              
001800     if       ZT-Candidate-Count = zero                                   
001810              move zero to ZT-Series-Length                               
001820              move "ZT030" to Zt-Caller                                   
001830              exit program.                                               
001840     perform  varying Ws-Mo from 1 by 1 until Ws-Mo > 1800                
001850              move zero to ZT-Composite-Value (Ws-Mo)                     
001860                           ZT-Weight-Value (Ws-Mo)                        
001870     end-perform.                                                         
001880     perform  aa010-Order-Candidates thru aa010-Exit.                     
001890     perform  aa020-Init-Composite   thru aa020-Exit.                     
001900     perform  varying Ws-I from 2 by 1 until Ws-I > Ws-Order-Count        
001910              perform aa030-Combine-One-Record thru aa030-Exit            
001920     end-perform.                                                         
001930     move     ZT-Calc-Series-Length to ZT-Series-Length.                  
001940     move     "ZT030" to Zt-Caller.                                       
001950     exit     program.                                                    
001960*                                                                         
001970 aa010-Order-Candidates.                                                  
001980*    Builds an index permutation, largest good-month count first,         
001990*    rather than swapping whole candidate records about.                  
002000     move     ZT-Candidate-Count to Ws-Order-Count.                       
002010     compute  Ws-Last-Ix = Ws-Order-Count - 1.                            
002020     perform  varying Ws-I from 1 by 1 until Ws-I > Ws-Order-Count        
002030              move Ws-I to Ws-Order-Ix-Entry (Ws-I)                       
002040     end-perform.                                                         
002050     perform  varying Ws-I from 1 by 1 until Ws-I > Ws-Last-Ix            
002060              perform varying Ws-J from Ws-I + 1 by 1                     
002070                      until Ws-J > Ws-Order-Count                         
002080                      if Cand-Good-Months                                 
002090                         (Ws-Order-Ix-Entry (Ws-J))                       
002100                         > Cand-Good-Months                               
002110                           (Ws-Order-Ix-Entry (Ws-I))                     
002120                         move Ws-Order-Ix-Entry (Ws-I)                    
002130                              to Ws-Swap-Ix                               
002140                         move Ws-Order-Ix-Entry (Ws-J) to                 
002150                              Ws-Order-Ix-Entry (Ws-I)                    
002160                         move Ws-Swap-Ix to                               
002170                              Ws-Order-Ix-Entry (Ws-J)                    
002180                      end-if                                              
002190              end-perform                                                 
002200     end-perform.                                                         
002210 aa010-Exit.                                                              
002220     exit.                                                                
002230*                                                                         
002240 aa020-Init-Composite.                                                    
002250     move     Ws-Order-Ix-Entry (1) to Ws-Cand-Id.                        
002260*    Combined length is the longest series actually handed in on          
002270*     this call, not the table's 1800 slot ceiling - client does          
002280*     not want the output padded out to the year 2029 regardless          
002290*     of how far the input data runs.                                     
002300     move     zero to ZT-Calc-Series-Length.                              
002310     perform  varying Cand-Ix from 1 by 1                                 
002320              until Cand-Ix > ZT-Candidate-Count                          
002330              if Cand-Series-Length (Cand-Ix) >                           
002340                 ZT-Calc-Series-Length                                    
002350                 move Cand-Series-Length (Cand-Ix) to                     
002360                      ZT-Calc-Series-Length                               
002370              end-if                                                      
002380     end-perform.                                                         
002390     perform  varying Ws-Mo from 1 by 1 until Ws-Mo > 1800                
002400              move Cand-Series (Ws-Cand-Id Ws-Mo) to                      
002410                   ZT-Composite-Value (Ws-Mo)                             
002420              if Cand-Series (Ws-Cand-Id Ws-Mo) not = 9999.0000           
002430                 move 1 to ZT-Weight-Value (Ws-Mo)                        
002440              else                                                        
002450                 move 0 to ZT-Weight-Value (Ws-Mo)                        
002460              end-if                                                      
002470     end-perform.                                                         
002480 aa020-Exit.                                                              
002490     exit.                                                                
002500*                                                                         
002510 aa030-Combine-One-Record.                                                
002520     move     Ws-Order-Ix-Entry (Ws-I) to Ws-Cand-Id.                     
002530     perform  ab010-Bias-Overlap-Month thru ab010-Exit.                   
002540     perform  varying Ws-Mo from 1 by 1 until Ws-Mo > 1800                
002550              perform ab020-Merge-Month thru ab020-Exit                   
002560     end-perform.                                                         
002570 aa030-Exit.                                                              
002580     exit.                                                                
002590*                                                                         
002600 ab010-Bias-Overlap-Month.                                                
002610     perform  varying Ws-Cal-Mo from 1 by 1 until Ws-Cal-Mo > 12          
002620              move zero to Ws-Overlap-Count (Ws-Cal-Mo)                   
002630                           Ws-Bias-Month (Ws-Cal-Mo)                      
002640     end-perform.                                                         
002650     perform  varying Ws-Mo from 1 by 1 until Ws-Mo > 1800                
002660              divide Ws-Mo - 1 by 12 giving Ws-Mo-Div                     
002670                     remainder Ws-Mo-Rem                                  
002680              compute Ws-Cal-Mo = Ws-Mo-Rem + 1                           
002690              move Cand-Series (Ws-Cand-Id Ws-Mo) to Ws-New-Value         
002700              if ZT-Composite-Value (Ws-Mo) not = 9999.0000               
002710                 and Ws-New-Value not = 9999.0000                         
002720                 add 1 to Ws-Overlap-Count (Ws-Cal-Mo)                    
002730                 compute Ws-Bias-Sum =                                    
002740                         Ws-New-Value - ZT-Composite-Value (Ws-Mo)        
002750                 add Ws-Bias-Sum to Ws-Bias-Month (Ws-Cal-Mo)             
002760              end-if                                                      
002770     end-perform.                                                         
002780     perform  varying Ws-Cal-Mo from 1 by 1 until Ws-Cal-Mo > 12          
002790              if Ws-Overlap-Count (Ws-Cal-Mo) >=                          
002800                 ZT-Overlap-Threshold                                     
002810                 divide Ws-Bias-Month (Ws-Cal-Mo) by                      
002820                        Ws-Overlap-Count (Ws-Cal-Mo)                      
002830                        giving Ws-Bias-Month (Ws-Cal-Mo)                  
002840              else                                                        
002850                 move zero to Ws-Bias-Month (Ws-Cal-Mo)                   
002860              end-if                                                      
002870     end-perform.                                                         
002880 ab010-Exit.                                                              
002890     exit.                                                                
002900*                                                                         
002910 ab020-Merge-Month.                                                       
002920     divide   Ws-Mo - 1 by 12 giving Ws-Mo-Div                            
002930              remainder Ws-Mo-Rem.                                        
002940     compute  Ws-Cal-Mo = Ws-Mo-Rem + 1.                                  
002950*    Thin-overlap months are left exactly as the composite stood -        
002960*     not combined at all, not just bias-free - per client memo.          
002970     if       Ws-Overlap-Count (Ws-Cal-Mo) < ZT-Overlap-Threshold         
002980              go to ab020-Exit.                                           
002990     move     "N" to Ws-Entry-Missing Ws-Comp-Missing.                    
003000     if       Cand-Series (Ws-Cand-Id Ws-Mo) = 9999.0000                  
003010              set Ws-Entry-Is-Missing to true.                            
003020     if       ZT-Composite-Value (Ws-Mo) = 9999.0000                      
003030              set Ws-Comp-Is-Missing to true.                             
003040     if       Ws-Entry-Is-Missing                                         
003050              go to ab020-Exit.                                           
003060     compute  Ws-New-Value = Cand-Series (Ws-Cand-Id Ws-Mo)               
003070              - Ws-Bias-Month (Ws-Cal-Mo).                                
003080     if       Ws-Comp-Is-Missing                                          
003090              move Ws-New-Value to ZT-Composite-Value (Ws-Mo)             
003100              move 1 to ZT-Weight-Value (Ws-Mo)                           
003110     else                                                                 
003120              compute ZT-Composite-Value (Ws-Mo) =                        
003130                      (ZT-Composite-Value (Ws-Mo) *                       
003140                       ZT-Weight-Value (Ws-Mo) + Ws-New-Value)            
003150                      / (ZT-Weight-Value (Ws-Mo) + 1)                     
003160              add 1 to ZT-Weight-Value (Ws-Mo)                            
003170     end-if.                                                              
003180 ab020-Exit.                                                              
003190     exit.                                                                
