000010*****************************************************************         
000020*                                                               *         
000030*                 Zontem    Zone Splitter                      *          
000040*        Routes lines of a distances file into one of N        *          
000050*        per-zone output files by the same latitude zone        *         
000060*        formula used by the zonal pipeline driver.             *         
000070*                                                               *         
000080*****************************************************************         
000090*                                                                         
000100 identification          division.                                        
000110*================================                                         
000120*                                                                         
000130      program-id.         zt070.                                          
000140*                                                                         
000150*Author.             Vincent B Coen FBCS, FIDM, FIDPM, 02/12/25.          
000160*                                                                         
000170*    Installation.       Applewood Computers.                             
000180*                                                                         
000190*    Date-written.       02/12/25.                                        
000200*                                                                         
000210*    Date-compiled.                                                       
000220*                                                                         
000230*Security.           Copyright (C) 1984-2026 & later, Vincent             
000240*Bryan Coen.                                                              
000250*Distributed under the GNU General Public License.                        
000260*                         See the file COPYING for details.               
000270*                                                                         
000280*Remarks.            Stand-alone pre-pass for the client's                
000290*distance                                                                 
000300*mapping tool - bucket a distances file by                                
000310*zone so it can be handed to that tool one                                
000320*zone at a time.  Built from the shop's own                               
000330*include-expander utility, which already had                              
000340*the chaining argument shape this job wanted.                             
000350*                                                                         
000360*                         Call proc: zt070 arg1 arg2                      
000370*                           Where arg1 = input distances file             
000380*arg2 = reserved, spaces for now -                                        
000390*                                        kept for a later multi           
000400*element run, see Zt-Element                                              
000410*                                        -Code in wsztparm.               
000420*                                                                         
000430*    Version.            See Prog-Name in ws.                             
000440*                                                                         
000450*    Called modules.     None.                                            
000460*                                                                         
000470*    Files used.                                                          
000480*                         Arg1.     Distances file (input).               
000490*                         zondist0 through zondist19.  Per-zone           
000500*                                   output (N fixed at 20 per the         
000510*                                   client's standard zone count).        
000520*                                                                         
000530*    Error messages used.                                                 
000540*                         ZT030 - 31.                                     
000550*                                                                         
000560* Changes:                                                                
000570* 02/12/25 vbc - 1.0.00 Created, reusing this shop's own chained          
000580*                       two-argument command line style for the           
000590*                       zone split job.                                   
000600* 05/12/25 vbc -    .01 Zone formula lifted straight from zt010's         
000610*                       station split so the two stay in step.            
000620*                                                                         
000630*                                                                         
000640******************************************************************        
000650*                                                                         
000660* Copyright Notice.                                                       
000670* ****************                                                        
000680*                                                                         
000690*These files and programs is part of the Applewood Computers              
000700*Accounting                                                               
000710* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
000720*                                                                         
000730*This program is now free software; you can redistribute it and/or        
000740*modify it                                                                
000750*under the terms of the GNU General Public License as published by        
000760*the                                                                      
000770*Free Software Foundation; version 3 and later as revised for             
000780*personal                                                                 
000790*usage only and that includes for use within a business but               
000800*without                                                                  
000810* repackaging or for Resale in any way.                                   
000820*                                                                         
000830*You should have received a copy of the GNU General Public License        
000840*along                                                                    
000850*with ACAS; see the file COPYING.  If not, write to the Free              
000860*Software                                                                 
000870*Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307            
000880*USA.                                                                     
000890*                                                                         
000900*                                                                         
000910******************************************************************        
000920*                                                                         
000930 environment             division.                                        
000940*================================                                         
000950*                                                                         
000960 configuration section.                                                   
000970 special-names.                                                           
000980     c01 is top-of-form                                                   
000990     class zt-numeric is "0" thru "9"                                     
001000     upsi-0 on status is zt-verbose-on                                    
001010     upsi-0 off status is zt-verbose-off.                                 
001020*                                                                         
001030 input-output            section.                                         
001040 file-control.                                                            
001050     select   Zt-Dst-File   assign to Ws-Dist-File-Name                   
001060              organization is line sequential                             
001070              file status is Zt-Dst-Status.                               
001080    select   Zt-Zout-00     assign to Ws-Zone-File-00                     
001090             organization is line sequential.                             
001100*                                                                         
001110    select   Zt-Zout-01     assign to Ws-Zone-File-01                     
001120             organization is line sequential.                             
001130*                                                                         
001140    select   Zt-Zout-02     assign to Ws-Zone-File-02                     
001150             organization is line sequential.                             
001160*                                                                         
001170    select   Zt-Zout-03     assign to Ws-Zone-File-03                     
001180             organization is line sequential.                             
001190*                                                                         
001200    select   Zt-Zout-04     assign to Ws-Zone-File-04                     
001210             organization is line sequential.                             
001220*                                                                         
001230    select   Zt-Zout-05     assign to Ws-Zone-File-05                     
001240             organization is line sequential.                             
001250*                                                                         
001260    select   Zt-Zout-06     assign to Ws-Zone-File-06                     
001270             organization is line sequential.                             
001280*                                                                         
001290    select   Zt-Zout-07     assign to Ws-Zone-File-07                     
001300             organization is line sequential.                             
001310*                                                                         
001320    select   Zt-Zout-08     assign to Ws-Zone-File-08                     
001330             organization is line sequential.                             
001340*                                                                         
001350    select   Zt-Zout-09     assign to Ws-Zone-File-09                     
001360             organization is line sequential.                             
001370*                                                                         
001380    select   Zt-Zout-10     assign to Ws-Zone-File-10                     
001390             organization is line sequential.                             
001400*                                                                         
001410    select   Zt-Zout-11     assign to Ws-Zone-File-11                     
001420             organization is line sequential.                             
001430*                                                                         
001440    select   Zt-Zout-12     assign to Ws-Zone-File-12                     
001450             organization is line sequential.                             
001460*                                                                         
001470    select   Zt-Zout-13     assign to Ws-Zone-File-13                     
001480             organization is line sequential.                             
001490*                                                                         
001500    select   Zt-Zout-14     assign to Ws-Zone-File-14                     
001510             organization is line sequential.                             
001520*                                                                         
001530    select   Zt-Zout-15     assign to Ws-Zone-File-15                     
001540             organization is line sequential.                             
001550*                                                                         
001560    select   Zt-Zout-16     assign to Ws-Zone-File-16                     
001570             organization is line sequential.                             
001580*                                                                         
001590    select   Zt-Zout-17     assign to Ws-Zone-File-17                     
001600             organization is line sequential.                             
001610*                                                                         
001620    select   Zt-Zout-18     assign to Ws-Zone-File-18                     
001630             organization is line sequential.                             
001640*                                                                         
001650    select   Zt-Zout-19     assign to Ws-Zone-File-19                     
001660             organization is line sequential.                             
001670*                                                                         
001680 data                    division.                                        
001690*================================                                         
001700*                                                                         
001710 file section.                                                            
001720*                                                                         
001730 copy "wsztdst.cob".                                                      
001740*                                                                         
001750 fd  Zt-Zout-00.                                                          
001760 01  Zout-Rec-00          pic x(200).                                     
001770*                                                                         
001780 fd  Zt-Zout-01.                                                          
001790 01  Zout-Rec-01          pic x(200).                                     
001800*                                                                         
001810 fd  Zt-Zout-02.                                                          
001820 01  Zout-Rec-02          pic x(200).                                     
001830*                                                                         
001840 fd  Zt-Zout-03.                                                          
001850 01  Zout-Rec-03          pic x(200).                                     
001860*                                                                         
001870 fd  Zt-Zout-04.                                                          
001880 01  Zout-Rec-04          pic x(200).                                     
001890*                                                                         
001900 fd  Zt-Zout-05.                                                          
001910 01  Zout-Rec-05          pic x(200).                                     
001920*                                                                         
001930 fd  Zt-Zout-06.                                                          
001940 01  Zout-Rec-06          pic x(200).                                     
001950*                                                                         
001960 fd  Zt-Zout-07.                                                          
001970 01  Zout-Rec-07          pic x(200).                                     
001980*                                                                         
001990 fd  Zt-Zout-08.                                                          
002000 01  Zout-Rec-08          pic x(200).                                     
002010*                                                                         
002020 fd  Zt-Zout-09.                                                          
002030 01  Zout-Rec-09          pic x(200).                                     
002040*                                                                         
002050 fd  Zt-Zout-10.                                                          
002060 01  Zout-Rec-10          pic x(200).                                     
002070*                                                                         
002080 fd  Zt-Zout-11.                                                          
002090 01  Zout-Rec-11          pic x(200).                                     
002100*                                                                         
002110 fd  Zt-Zout-12.                                                          
002120 01  Zout-Rec-12          pic x(200).                                     
002130*                                                                         
002140 fd  Zt-Zout-13.                                                          
002150 01  Zout-Rec-13          pic x(200).                                     
002160*                                                                         
002170 fd  Zt-Zout-14.                                                          
002180 01  Zout-Rec-14          pic x(200).                                     
002190*                                                                         
002200 fd  Zt-Zout-15.                                                          
002210 01  Zout-Rec-15          pic x(200).                                     
002220*                                                                         
002230 fd  Zt-Zout-16.                                                          
002240 01  Zout-Rec-16          pic x(200).                                     
002250*                                                                         
002260 fd  Zt-Zout-17.                                                          
002270 01  Zout-Rec-17          pic x(200).                                     
002280*                                                                         
002290 fd  Zt-Zout-18.                                                          
002300 01  Zout-Rec-18          pic x(200).                                     
002310*                                                                         
002320 fd  Zt-Zout-19.                                                          
002330 01  Zout-Rec-19          pic x(200).                                     
002340*                                                                         
002350 working-storage section.                                                 
002360*-----------------------                                                  
002370 77  Prog-Name           pic x(15) value "ZT070 (1.0.01)".                
002380*                                                                         
002390 copy "wsztparm.cob".                                                     
002400*                                                                         
002410 01  Ws-Dist-File-Name   pic x(64).                                       
002420*                                                                         
002430 01  Ws-Zone-File-Names.                                                  
002440     03  Ws-Zone-File-00     pic x(12).                                   
002450     03  Ws-Zone-File-01     pic x(12).                                   
002460     03  Ws-Zone-File-02     pic x(12).                                   
002470     03  Ws-Zone-File-03     pic x(12).                                   
002480     03  Ws-Zone-File-04     pic x(12).                                   
002490     03  Ws-Zone-File-05     pic x(12).                                   
002500     03  Ws-Zone-File-06     pic x(12).                                   
002510     03  Ws-Zone-File-07     pic x(12).                                   
002520     03  Ws-Zone-File-08     pic x(12).                                   
002530     03  Ws-Zone-File-09     pic x(12).                                   
002540     03  Ws-Zone-File-10     pic x(12).                                   
002550     03  Ws-Zone-File-11     pic x(12).                                   
002560     03  Ws-Zone-File-12     pic x(12).                                   
002570     03  Ws-Zone-File-13     pic x(12).                                   
002580     03  Ws-Zone-File-14     pic x(12).                                   
002590     03  Ws-Zone-File-15     pic x(12).                                   
002600     03  Ws-Zone-File-16     pic x(12).                                   
002610     03  Ws-Zone-File-17     pic x(12).                                   
002620     03  Ws-Zone-File-18     pic x(12).                                   
002630     03  Ws-Zone-File-19     pic x(12).                                   
002640*                                                                         
002650 01  Ws-Work-Fields.                                                      
002660     03  Ws-Token-Ix         binary-char unsigned value zero.             
002670     03  Ws-Lat-Text         pic x(6).                                    
002680     03  Ws-Lat-Sign         pic x.                                       
002690     03  Ws-Lat-Deg          pic 99.                                      
002700     03  Ws-Lat-Frac         pic 999.                                     
002710     03  Ws-Latitude         pic s9(3)v9(4) comp-3 value zero.            
002720     03  Ws-Latitude-Disp    redefines Ws-Latitude                        
002730                              pic s9(3)v9(4).                             
002740     03  Ws-Radians          pic s9v9(9) comp-3 value zero.               
002750     03  Ws-Radians-Disp     redefines Ws-Radians pic s9v9(9).            
002760     03  Ws-X-Squared        pic s9v9(9) comp-3 value zero.               
002770     03  Ws-Sine-Val         pic s9v9(9) comp-3 value zero.               
002780     03  Ws-Sine-Term        pic s9v9(9) comp-3 value zero.               
002790     03  Ws-Term-Ix          binary-char unsigned value zero.             
002800     03  Ws-Denom            pic s9(4) comp value zero.                   
002810     03  Ws-Zone-Calc        pic s9v9(9) comp-3 value zero.               
002820     03  Ws-Zone-Ix          binary-char unsigned value zero.             
002830     03  Ws-Rec-Cnt          binary-long unsigned value zero.             
002840     03  filler              pic x(2).                                    
002850*                                                                         
002860 01  Ws-Switches.                                                         
002870     03  Zt-Dst-Status       pic xx     value "00".                       
002880         88  Zt-Dst-Eof              value "10".                          
002890     03  Zt-Status-Numeric   redefines Zt-Dst-Status pic 99.              
002900     03  filler              pic x(4).                                    
002910*                                                                         
002920 01  Error-Messages.                                                      
002930     03  ZT030           pic x(40) value                                  
002940         "ZT030 Usage - zt070 distances-file     ".                       
002950     03  ZT031           pic x(40) value                                  
002960         "ZT031 Distances file will not open -   ".                       
002970     03  filler              pic x(2).                                    
002980*                                                                         
002990 linkage section.                                                         
003000*===============                                                          
003010*                                                                         
003020 01  Arg1                pic x(64) value spaces.                          
003030 01  Arg2                pic x(64) value spaces.                          
003040*                                                                         
003050 procedure division chaining Arg1                                         
003060                             Arg2.                                        
003070*====================================                                     
003080*                                                                         
003090 aa000-Main.                                                              
003100     if       Arg1 = spaces                                               
003110              display ZT030                                               
003120              goback  returning 16.                                       
003130     move     Arg1 to Ws-Dist-File-Name.                                  
003140     perform  aa005-Set-Zone-File-Names.                                  
003150     perform  aa010-Open-Zt-Files thru aa010-Exit.                        
003160     perform  aa020-Route-Lines   thru aa020-Exit.                        
003170     perform  aa030-Close-Zt-Files.                                       
003180     goback.                                                              
003190*                                                                         
003200 aa005-Set-Zone-File-Names.                                               
003210     move     "zondist0" to Ws-Zone-File-00.                              
003220     move     "zondist1" to Ws-Zone-File-01.                              
003230     move     "zondist2" to Ws-Zone-File-02.                              
003240     move     "zondist3" to Ws-Zone-File-03.                              
003250     move     "zondist4" to Ws-Zone-File-04.                              
003260     move     "zondist5" to Ws-Zone-File-05.                              
003270     move     "zondist6" to Ws-Zone-File-06.                              
003280     move     "zondist7" to Ws-Zone-File-07.                              
003290     move     "zondist8" to Ws-Zone-File-08.                              
003300     move     "zondist9" to Ws-Zone-File-09.                              
003310     move     "zondist10" to Ws-Zone-File-10.                             
003320     move     "zondist11" to Ws-Zone-File-11.                             
003330     move     "zondist12" to Ws-Zone-File-12.                             
003340     move     "zondist13" to Ws-Zone-File-13.                             
003350     move     "zondist14" to Ws-Zone-File-14.                             
003360     move     "zondist15" to Ws-Zone-File-15.                             
003370     move     "zondist16" to Ws-Zone-File-16.                             
003380     move     "zondist17" to Ws-Zone-File-17.                             
003390     move     "zondist18" to Ws-Zone-File-18.                             
003400     move     "zondist19" to Ws-Zone-File-19.                             
003410*                                                                         
003420 aa010-Open-Zt-Files.                                                     
003430     open     input Zt-Dst-File.                                          
003440     if       Zt-Dst-Status not = "00"                                    
003450              display ZT031 Zt-Dst-Status                                 
003460              goback  returning 17.                                       
003470     open     output Zt-Zout-00.                                          
003480     open     output Zt-Zout-01.                                          
003490     open     output Zt-Zout-02.                                          
003500     open     output Zt-Zout-03.                                          
003510     open     output Zt-Zout-04.                                          
003520     open     output Zt-Zout-05.                                          
003530     open     output Zt-Zout-06.                                          
003540     open     output Zt-Zout-07.                                          
003550     open     output Zt-Zout-08.                                          
003560     open     output Zt-Zout-09.                                          
003570     open     output Zt-Zout-10.                                          
003580     open     output Zt-Zout-11.                                          
003590     open     output Zt-Zout-12.                                          
003600     open     output Zt-Zout-13.                                          
003610     open     output Zt-Zout-14.                                          
003620     open     output Zt-Zout-15.                                          
003630     open     output Zt-Zout-16.                                          
003640     open     output Zt-Zout-17.                                          
003650     open     output Zt-Zout-18.                                          
003660     open     output Zt-Zout-19.                                          
003670 aa010-Exit.                                                              
003680     exit.                                                                
003690*                                                                         
003700 aa020-Route-Lines.                                                       
003710     move     zero to Ws-Rec-Cnt.                                         
003720     read     Zt-Dst-File                                                 
003730              at end set Zt-Dst-Eof to true.                              
003740     perform  until Zt-Dst-Eof                                            
003750              add 1 to Ws-Rec-Cnt                                         
003760              unstring Dst-Line delimited by all spaces                   
003770                       into Dst-Token (1) Dst-Token (2)                   
003780                            Dst-Token (3) Dst-Token (4)                   
003790              move Dst-Token (4) (1:6) to Ws-Lat-Text                     
003800              perform ab010-Unpack-Latitude thru ab010-Exit               
003810              perform ab020-Compute-Zone    thru ab020-Exit               
003820              move Dst-Line to Zout-Line                                  
003830              perform ab030-Write-Zone-Record thru ab030-Exit             
003840              read Zt-Dst-File                                            
003850                   at end set Zt-Dst-Eof to true                          
003860              end-read                                                    
003870     end-perform.                                                         
003880 aa020-Exit.                                                              
003890     exit.                                                                
003900*                                                                         
003910 aa030-Close-Zt-Files.                                                    
003920     close    Zt-Dst-File.                                                
003930     close    Zt-Zout-00.                                                 
003940     close    Zt-Zout-01.                                                 
003950     close    Zt-Zout-02.                                                 
003960     close    Zt-Zout-03.                                                 
003970     close    Zt-Zout-04.                                                 
003980     close    Zt-Zout-05.                                                 
003990     close    Zt-Zout-06.                                                 
004000     close    Zt-Zout-07.                                                 
004010     close    Zt-Zout-08.                                                 
004020     close    Zt-Zout-09.                                                 
004030     close    Zt-Zout-10.                                                 
004040     close    Zt-Zout-11.                                                 
004050     close    Zt-Zout-12.                                                 
004060     close    Zt-Zout-13.                                                 
004070     close    Zt-Zout-14.                                                 
004080     close    Zt-Zout-15.                                                 
004090     close    Zt-Zout-16.                                                 
004100     close    Zt-Zout-17.                                                 
004110     close    Zt-Zout-18.                                                 
004120     close    Zt-Zout-19.                                                 
004130*                                                                         
004140 ab010-Unpack-Latitude.                                                   
004150*    Latitude token is signed degrees.fraction packed into six            
004160*     characters, same broken-out shape as the station inventory          
004170*     record this job's sister program (zt020) already unpacks.           
004180     move     Ws-Lat-Text (1:1) to Ws-Lat-Sign.                           
004190     move     Ws-Lat-Text (2:2) to Ws-Lat-Deg.                            
004200     move     Ws-Lat-Text (4:3) to Ws-Lat-Frac.                           
004210     compute  Ws-Latitude = Ws-Lat-Deg + (Ws-Lat-Frac / 1000).            
004220     if       Ws-Lat-Sign = "-"                                           
004230              compute Ws-Latitude = Ws-Latitude * -1.                     
004240 ab010-Exit.                                                              
004250     exit.                                                                
004260*                                                                         
004270 ab020-Compute-Zone.                                                      
004280*    I = floor((sin(lat-radians) + 1) / 2 * N), clamped to N - 1.         
004290*    No intrinsic function available for sine on this compiler, so        
004300*     the value is built from its Taylor series, term on term via         
004310*     the standard recurrence, plenty accurate over the plus-or-          
004320*     minus half-pi range a latitude in radians can ever reach.           
004330     compute  Ws-Radians rounded =                                        
004340              Ws-Latitude * 3.14159265 / 180.                             
004350     compute  Ws-X-Squared rounded = Ws-Radians * Ws-Radians.             
004360     move     Ws-Radians to Ws-Sine-Val Ws-Sine-Term.                     
004370     perform  varying Ws-Term-Ix from 1 by 1 until Ws-Term-Ix > 4         
004380              compute Ws-Denom = (2 * Ws-Term-Ix) *                       
004390                                  (2 * Ws-Term-Ix + 1)                    
004400              compute Ws-Sine-Term rounded =                              
004410                      Ws-Sine-Term * Ws-X-Squared * -1                    
004420                      / Ws-Denom                                          
004430              add Ws-Sine-Term to Ws-Sine-Val                             
004440     end-perform.                                                         
004450     compute  Ws-Zone-Calc rounded =                                      
004460              (Ws-Sine-Val + 1) / 2 * ZT-N-Zones.                         
004470     move     Ws-Zone-Calc to Ws-Zone-Ix.                                 
004480     if       Ws-Zone-Ix > ZT-N-Zones - 1                                 
004490              compute Ws-Zone-Ix = ZT-N-Zones - 1.                        
004500 ab020-Exit.                                                              
004510     exit.                                                                
004520*                                                                         
004530 ab030-Write-Zone-Record.                                                 
004540     evaluate Ws-Zone-Ix                                                  
004550         when 0                                                           
004560              write Zout-Rec-00 from Zout-Line                            
004570         when 1                                                           
004580              write Zout-Rec-01 from Zout-Line                            
004590         when 2                                                           
004600              write Zout-Rec-02 from Zout-Line                            
004610         when 3                                                           
004620              write Zout-Rec-03 from Zout-Line                            
004630         when 4                                                           
004640              write Zout-Rec-04 from Zout-Line                            
004650         when 5                                                           
004660              write Zout-Rec-05 from Zout-Line                            
004670         when 6                                                           
004680              write Zout-Rec-06 from Zout-Line                            
004690         when 7                                                           
004700              write Zout-Rec-07 from Zout-Line                            
004710         when 8                                                           
004720              write Zout-Rec-08 from Zout-Line                            
004730         when 9                                                           
004740              write Zout-Rec-09 from Zout-Line                            
004750         when 10                                                          
004760              write Zout-Rec-10 from Zout-Line                            
004770         when 11                                                          
004780              write Zout-Rec-11 from Zout-Line                            
004790         when 12                                                          
004800              write Zout-Rec-12 from Zout-Line                            
004810         when 13                                                          
004820              write Zout-Rec-13 from Zout-Line                            
004830         when 14                                                          
004840              write Zout-Rec-14 from Zout-Line                            
004850         when 15                                                          
004860              write Zout-Rec-15 from Zout-Line                            
004870         when 16                                                          
004880              write Zout-Rec-16 from Zout-Line                            
004890         when 17                                                          
004900              write Zout-Rec-17 from Zout-Line                            
004910         when 18                                                          
004920              write Zout-Rec-18 from Zout-Line                            
004930         when 19                                                          
004940              write Zout-Rec-19 from Zout-Line                            
004950     end-evaluate.                                                        
004960 ab030-Exit.                                                              
004970     exit.                                                                
