000010*****************************************************************         
000020*                                                               *         
000030*                 Zontem    Gistemp Report Writer              *          
000040*        Reformats the Zontem output CSV into the fixed        *          
000050*        column GISTEMP-style annual report line.               *         
000060*                                                               *         
000070*****************************************************************         
000080*                                                                         
000090 identification          division.                                        
000100*================================                                         
000110*                                                                         
000120      program-id.         zt050.                                          
000130*                                                                         
000140*    Author.             R J Hoskins, 23/07/84.                           
000150*                                                                         
000160*    Installation.       Applewood Computers.                             
000170*                                                                         
000180*    Date-written.       23/07/84.                                        
000190*                                                                         
000200*    Date-compiled.                                                       
000210*                                                                         
000220*Security.           Copyright (C) 1984-2026 & later, Vincent             
000230*Bryan Coen.                                                              
000240*Distributed under the GNU General Public License.                        
000250*                         See the file COPYING for details.               
000260*                                                                         
000270*Remarks.            Reads the Zontem annual CSV record for record        
000280*and rewrites it in the classic GISTEMP GLB.Ts                            
000290*                         layout, so it can be diffed against the         
000300*client's reference table by eye.  Straight                               
000310*                         reformat - no totals, no control breaks.        
000320*                                                                         
000330*    Version.            See Prog-Name in ws.                             
000340*                                                                         
000350*    Called modules.     None.                                            
000360*                                                                         
000370*    Files used.                                                          
000380*                         ZTCSV.  Zontem annual CSV (input).              
000390*                         ZTRPT.  Gistemp-style report (output).          
000400*                                                                         
000410*    Error messages used.                                                 
000420*                         ZT010 - 11.                                     
000430*                                                                         
000440* Changes:                                                                
000450* 23/07/84 rjh - 1.0.00 Created for the met office station job.           
000460* 04/11/87 rjh -    .01 Header line on the CSV is now skipped by          
000470*                       content test, not by a fixed record count,        
000480*                       client kept adding blank lines above it.          
000490* 11/03/93 djm -    .02 Annual value column widened report-side           
000500*                       after a client query on minus signs.              
000510* 14/12/98 ast -    .03 Y2K - four digit years read and printed           
000520*                       throughout, no windowing used here.               
000530* 19/07/07 ast -    .04 Overflow check added before editing the           
000540*                       annual value, a freak reading broke the           
000550*                       picture clause on the old code.                   
000560*27/11/25 vbc - 3.3.00 Brought into the ACAS build alongside              
000570*zt010.                                                                   
000580*01/12/25 vbc -    .05 Tidy up of paragraph names for site                
000590*standard.                                                                
000600*                                                                         
000610*                                                                         
000620******************************************************************        
000630*                                                                         
000640* Copyright Notice.                                                       
000650* ****************                                                        
000660*                                                                         
000670*These files and programs is part of the Applewood Computers              
000680*Accounting                                                               
000690* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
000700*                                                                         
000710*This program is now free software; you can redistribute it and/or        
000720*modify it                                                                
000730*under the terms of the GNU General Public License as published by        
000740*the                                                                      
000750*Free Software Foundation; version 3 and later as revised for             
000760*personal                                                                 
000770*usage only and that includes for use within a business but               
000780*without                                                                  
000790* repackaging or for Resale in any way.                                   
000800*                                                                         
000810*You should have received a copy of the GNU General Public License        
000820*along                                                                    
000830*with ACAS; see the file COPYING.  If not, write to the Free              
000840*Software                                                                 
000850*Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307            
000860*USA.                                                                     
000870*                                                                         
000880*                                                                         
000890******************************************************************        
000900*                                                                         
000910 environment             division.                                        
000920*================================                                         
000930*                                                                         
000940 configuration section.                                                   
000950 special-names.                                                           
000960     c01 is top-of-form                                                   
000970     class zt-numeric is "0" thru "9"                                     
000980     upsi-0 on status is zt-verbose-on                                    
000990     upsi-0 off status is zt-verbose-off.                                 
001000*                                                                         
001010 input-output            section.                                         
001020 file-control.                                                            
001030     select   Zt-Csv-File  assign to "ZTCSV"                              
001040              organization is line sequential                             
001050              file status is Zt-Csv-Status.                               
001060     select   Zt-Rpt-File  assign to "ZTRPT"                              
001070              organization is line sequential                             
001080              file status is Zt-Rpt-Status.                               
001090*                                                                         
001100 data                    division.                                        
001110*================================                                         
001120*                                                                         
001130 file section.                                                            
001140*                                                                         
001150 fd  Zt-Csv-File.                                                         
001160 01  Zt-Csv-Line.                                                         
001170     03  Zt-Csv-Text         pic x(36).                                   
001180     03  filler              pic x(4).                                    
001190*                                                                         
001200 fd  Zt-Rpt-File.                                                         
001210 01  Zt-Rpt-Line.                                                         
001220     03  Zt-Rpt-Text         pic x(76).                                   
001230     03  filler              pic x(4).                                    
001240*                                                                         
001250 working-storage section.                                                 
001260*-----------------------                                                  
001270 77  Prog-Name           pic x(15) value "ZT050 (1.0.05)".                
001280*                                                                         
001290 copy "wsztcsv.cob".                                                      
001300 copy "wsztrpt.cob".                                                      
001310*                                                                         
001320 01  Ws-Csv-Work.                                                         
001330     03  Ws-Csv-Year         pic 9(4).                                    
001340     03  filler              pic x.                                       
001350     03  Ws-Csv-Anom-Parts.                                               
001360         05  filler              pic x.                                   
001370         05  Ws-Csv-Anom-Sign    pic x.                                   
001380         05  Ws-Csv-Anom-Int     pic 9.                                   
001390         05  filler              pic x.                                   
001400         05  Ws-Csv-Anom-Frac    pic 9(3).                                
001410     03  filler              pic x(4).                                    
001420*                                                                         
001430 01  Ws-Work-Fields.                                                      
001440     03  Ws-Anom-Present     pic x value "N".                             
001450         88  Ws-Anom-Is-Present    value "Y".                             
001460     03  Ws-Anom-Num         pic s9v999 comp-3 value zero.                
001470     03  Ws-Anom-Num-Disp    redefines Ws-Anom-Num pic s9v999.            
001480     03  Ws-Scaled           pic s9(4) comp value zero.                   
001490     03  Ws-Scaled-Redef     redefines Ws-Scaled pic s9(4).               
001500     03  Ws-Scaled-Edit      pic ---9.                                    
001510     03  Ws-Rec-Cnt          binary-short unsigned value zero.            
001520     03  filler              pic x(2).                                    
001530*                                                                         
001540 01  Ws-Switches.                                                         
001550     03  Zt-Csv-Status       pic xx     value "00".                       
001560         88  Zt-Csv-Eof              value "10".                          
001570     03  Zt-Rpt-Status       pic xx     value "00".                       
001580     03  Zt-Status-Numeric   redefines Zt-Csv-Status pic 99.              
001590     03  filler              pic x(4).                                    
001600*                                                                         
001610 01  Error-Messages.                                                      
001620     03  ZT010           pic x(40) value                                  
001630         "ZT010 Zontem CSV file will not open - ".                        
001640     03  ZT011           pic x(40) value                                  
001650         "ZT011 Zontem report file will not open -".                      
001660     03  filler              pic x(2).                                    
001670*                                                                         
001680 linkage section.                                                         
001690*===============                                                          
001700*                                                                         
001710 procedure division.                                                      
001720*===================                                                      
001730*                                                                         
001740 aa000-Main.                                                              
001750     perform  aa010-Open-Zt-Files.                                        
001760     perform  aa050-Report-Gistemp thru aa050-Exit.                       
001770     close    Zt-Csv-File Zt-Rpt-File.                                    
001780     goback.                                                              
001790*                                                                         
001800 aa010-Open-Zt-Files.                                                     
001810     open     input Zt-Csv-File.                                          
001820     if       Zt-Csv-Status not = "00"                                    
001830              display ZT010 Zt-Csv-Status                                 
001840              goback  returning 10.                                       
001850     open     output Zt-Rpt-File.                                         
001860     if       Zt-Rpt-Status not = "00"                                    
001870              display ZT011 Zt-Rpt-Status                                 
001880              close   Zt-Csv-File                                         
001890              goback  returning 11.                                       
001900*                                                                         
001910 aa050-Report-Gistemp section.                                            
001920*-----------------------------                                            
001930     move     zero to Ws-Rec-Cnt.                                         
001940     read     Zt-Csv-File                                                 
001950              at end set Zt-Csv-Eof to true.                              
001960     perform  until Zt-Csv-Eof                                            
001970              if Ws-Rec-Cnt = zero                                        
001980                 move 1 to Ws-Rec-Cnt                                     
001990              else                                                        
002000                 move Zt-Csv-Line to Ws-Csv-Work                          
002010                 perform ab010-Format-Report-Line thru ab010-Exit         
002020                 write Zt-Rpt-Line from ZT-Report-Record                  
002030              end-if                                                      
002040              read Zt-Csv-File                                            
002050                   at end set Zt-Csv-Eof to true                          
002060              end-read                                                    
002070     end-perform.                                                         
002080 aa050-Exit.                                                              
002090     exit     section.                                                    
002100*                                                                         
002110 ab010-Format-Report-Line.                                                
002120     move     spaces to ZT-Report-Record.                                 
002130     move     Ws-Csv-Year to Rpt-Year-Lead Rpt-Year-Trail.                
002140     set      Ws-Anom-Is-Present to false.                                
002150     if       Ws-Csv-Anom-Frac numeric                                    
002160              and Ws-Csv-Anom-Int numeric                                 
002170              set Ws-Anom-Is-Present to true.                             
002180     if       not Ws-Anom-Is-Present                                      
002190              move "****" to Rpt-Annual-Value                             
002200     else                                                                 
002210              compute Ws-Anom-Num rounded =                               
002220                      Ws-Csv-Anom-Int +                                   
002230                      (Ws-Csv-Anom-Frac / 1000)                           
002240              if Ws-Csv-Anom-Sign = "-"                                   
002250                 compute Ws-Anom-Num = Ws-Anom-Num * -1                   
002260              end-if                                                      
002270              compute Ws-Scaled rounded = Ws-Anom-Num * 100               
002280              if Ws-Scaled > 999 or Ws-Scaled < -999                      
002290                 move "****" to Rpt-Annual-Value                          
002300              else                                                        
002310                 move Ws-Scaled to Ws-Scaled-Edit                         
002320                 move Ws-Scaled-Edit to Rpt-Annual-Value                  
002330              end-if                                                      
002340     end-if.                                                              
002350 ab010-Exit.                                                              
002360     exit.                                                                
