000010*****************************************************************         
000020*                                                               *         
000030*                 Zontem    Station Reader                     *          
000040*        Reads GHCN-M v3 .dat and .inv files, builds the       *          
000050*        in-core station series table for the zonal run.       *          
000060*                                                               *         
000070*****************************************************************         
000080*                                                                         
000090 identification          division.                                        
000100*================================                                         
000110*                                                                         
000120      program-id.         zt020.                                          
000130*                                                                         
000140*    Author.             R J Hoskins, 14/03/84.                           
000150*                                                                         
000160*    Installation.       Applewood Computers.                             
000170*                                                                         
000180*    Date-written.       14/03/84.                                        
000190*                                                                         
000200*    Date-compiled.                                                       
000210*                                                                         
000220*Security.           Copyright (C) 1984-2026 & later, Vincent             
000230*Bryan Coen.                                                              
000240*Distributed under the GNU General Public License.                        
000250*                         See the file COPYING for details.               
000260*                                                                         
000270*Remarks.            Climate-watch contract work - reads the              
000280*monthly                                                                  
000290*station files supplied by the client and builds                          
000300*the fixed-origin per-station series used by the                          
000310*                         zonal averaging run (zt010).                    
000320*                                                                         
000330*    Version.            See Prog-Name in ws.                             
000340*                                                                         
000350*    Called modules.     None.                                            
000360*                                                                         
000370*    Error messages used.                                                 
000380*                         ZT001 - ZT003.                                  
000390*                                                                         
000400* Changes:                                                                
000410* 14/03/84 rjh - 1.0.00 Created for the met office station job.           
000420* 02/09/84 rjh -    .01 Added rejection of D/K/O/S/T/W qc flags.          
000430* 19/06/87 rjh -    .02 Binary search added for inventory lookup,         
000440*linear scan was too slow on the full network.                            
000450* 11/01/91 djm -    .03 Fixed sign handling on southern latitudes.        
000460*23/08/94 djm -    .04 Raised max station count for the expanded          
000470*feed.                                                                    
000480*14/12/98 ast -    .05 Y2K - four digit years confirmed                   
000490*throughout,                                                              
000500*                       no windowing used in this program.                
000510*03/05/99 ast -        Date-compiled field cleared per site               
000520*standard.                                                                
000530*22/11/03 ast -    .06 Dropped years before base year per spec            
000540*note.                                                                    
000550* 17/07/11 djm -    .07 Station table size raised to 8000 entries.        
000560* 24/10/16 vbc -    .08 Moved to wsnames.cob for file name table.         
000570*22/11/25 vbc - 3.3.00 Brought into the ACAS build alongside              
000580*zt010.                                                                   
000590*01/12/25 vbc -    .09 Tidy up of paragraph names for the site            
000600*standard.                                                                
000610*10/12/25 vbc -    .10 Zt-Return-Code was taking the full ZT001/          
000620*ZT002 message text, which does not fit a 2 digit field - now             
000630*set to a plain numeric code and Main stops dead on a bad open            
000640*instead of ploughing on into the inventory read.                         
000650*09/01/26 vbc -    .11 Aa040 was dividing by 10 - the raw value is        
000660*hundredths of a degree C, not tenths, so every station reading           
000670*was coming out ten times too big.  Now divides by 100 as the             
000680*client's own format note always said.                                    
000690*10/01/26 vbc -    .12 Aa030 only zeroed the year-block counters          
000700*between stations, the Ws-Yr-Block slots themselves were left             
000710*standing - a station with a gap year could inherit the prior             
000720*station's readings for that slot.  Aa030 now blanks the whole            
000730*block before each station is read.  Aa040 was also bumping the           
000740*year-block count and the station's maximum year as soon as a             
000750*.dat row came in, before a single one of its twelve months had           
000760*been checked - an all-missing trailing year was dragging the             
000770*series out past where real data stopped.  The count and the              
000780*maximum are now only moved up once the month loop has shown the          
000790*year has at least one real reading.                                      
000800*                                                                         
000810******************************************************************        
000820*                                                                         
000830* Copyright Notice.                                                       
000840* ****************                                                        
000850*                                                                         
000860*These files and programs is part of the Applewood Computers              
000870*Accounting                                                               
000880* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
000890*                                                                         
000900*This program is now free software; you can redistribute it and/or        
000910*modify it                                                                
000920*under the terms of the GNU General Public License as published by        
000930*the                                                                      
000940*Free Software Foundation; version 3 and later as revised for             
000950*personal                                                                 
000960*usage only and that includes for use within a business but               
000970*without                                                                  
000980* repackaging or for Resale in any way.                                   
000990*                                                                         
001000*You should have received a copy of the GNU General Public License        
001010*along                                                                    
001020*with ACAS; see the file COPYING.  If not, write to the Free              
001030*Software                                                                 
001040*Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307            
001050*USA.                                                                     
001060*                                                                         
001070*                                                                         
001080******************************************************************        
001090*                                                                         
001100 environment             division.                                        
001110*================================                                         
001120*                                                                         
001130 configuration section.                                                   
001140 special-names.                                                           
001150     c01 is top-of-form                                                   
001160     class zt-numeric is "0" thru "9"                                     
001170     upsi-0 on status is zt-verbose-on                                    
001180     upsi-0 off status is zt-verbose-off.                                 
001190*                                                                         
001200 input-output            section.                                         
001210 file-control.                                                            
001220     select  Zt-Dat-File   assign to ZTDAT                                
001230                            organization line sequential                  
001240                            file status is Zt-Dat-Status.                 
001250     select  Zt-Inv-File   assign to ZTINV                                
001260                            organization line sequential                  
001270                            file status is Zt-Inv-Status.                 
001280*                                                                         
001290 data                    division.                                        
001300*================================                                         
001310*                                                                         
001320 file section.                                                            
001330*                                                                         
001340 fd  Zt-Dat-File.                                                         
001350 copy "wsztdat.cob".                                                      
001360*                                                                         
001370 fd  Zt-Inv-File.                                                         
001380 copy "wsztinv.cob".                                                      
001390*                                                                         
001400 working-storage section.                                                 
001410*-----------------------                                                  
001420 77  Prog-Name           pic x(15) value "ZT020 (1.0.12)".                
001430*                                                                         
001440 copy "wsztparm.cob".                                                     
001450 copy "wsztmsg.cob".                                                      
001460*                                                                         
001470 01  Ws-Switches.                                                         
001480     03  Zt-Dat-Status       pic xx value zero.                           
001490         88  Zt-Dat-Ok               value "00".                          
001500         88  Zt-Dat-Eof              value "10".                          
001510     03  Zt-Inv-Status       pic xx value zero.                           
001520         88  Zt-Inv-Ok               value "00".                          
001530         88  Zt-Inv-Eof              value "10".                          
001540     03  Zt-More-Dat         pic x  value "Y".                            
001550         88  Zt-No-More-Dat          value "N".                           
001560     03  Zt-Status-Numeric   redefines Zt-Dat-Status pic 99.              
001570     03  filler              pic x(3).                                    
001580*                                                                         
001590* WS-Inv-Table is loaded once at start of run and searched by             
001600* station id for every station read off the dat file - redefines          
001610* below give us the packed working view and the raw load view.            
001620*                                                                         
001630 01  Ws-Inv-Table.                                                        
001640     03  Ws-Inv-Count        binary-short unsigned value zero.            
001650     03  Ws-Inv-Entry        occurs 1 to 8000 times                       
001660                              depending on Ws-Inv-Count                   
001670                              ascending key is Inv-Tbl-Id                 
001680                              indexed by Inv-Ix.                          
001690         05  Inv-Tbl-Id          pic x(11).                               
001700         05  Inv-Tbl-Latitude    pic s9(3)v9(4) comp-3.                   
001710         05  filler              pic x(2).                                
001720*                                                                         
001730* Ws-Year-Work accumulates one station's year-rows as they are            
001740* read off the dat file, before Aa050 flattens them into the              
001750* fixed-origin monthly series carried forward to zt010.                   
001760*                                                                         
001770 01  Ws-Year-Work.                                                        
001780     03  Ws-Yr-Block-Count   binary-short unsigned value zero.            
001790     03  filler              pic x(2).                                    
001800     03  Ws-Yr-Block         occurs 1 to 200 times                        
001810                              depending on Ws-Yr-Block-Count              
001820                              indexed by Yr-Ix.                           
001830         05  Ws-Yr-Present       pic x value "N".                         
001840             88  Ws-Yr-Has-Data          value "Y".                       
001850         05  Ws-Yr-Month         occurs 12 times                          
001860                                  pic s9(4)v9(4) comp-3.                  
001870*                                                                         
001880 01  Ws-Work-Fields.                                                      
001890     03  Ws-Cur-Station      pic x(11) value spaces.                      
001900     03  Ws-Cur-Latitude     pic s9(3)v9(4) comp-3 value zero.            
001910     03  Ws-Cur-Latitude-Disp redefines Ws-Cur-Latitude                   
001920                              pic s9(3)v9(4).                             
001930     03  Ws-Max-Yr-Ix        binary-short unsigned value zero.            
001940     03  Ws-This-Yr-Ix       binary-short unsigned value zero.            
001950     03  Ws-Mo-Sub           binary-char unsigned value zero.             
001960     03  Ws-Good-Count       binary-short unsigned value zero.            
001970     03  Ws-Raw-Value        pic s9(4) sign is leading separate.          
001980     03  Ws-Raw-Value-Redef  redefines Ws-Raw-Value pic x(5).             
001990     03  Ws-Found-Switch     pic x value "N".                             
002000         88  Ws-Found                value "Y".                           
002010     03  filler              pic x(3).                                    
002020*                                                                         
002030 linkage section.                                                         
002040*===============                                                          
002050*                                                                         
002060 copy "wscall.cob".                                                       
002070 copy "wsztstn.cob".                                                      
002080*                                                                         
002090 procedure division using Zt-Calling-Data                                 
002100                           Zt-Station-Table.                              
002110*========================================                                 
002120*                                                                         
002130 aa000-Main.                                                              
002140     move     zero to Zt-Station-Count.                                   
002150     move     zero to Zt-Return-Code.                                     
002160     perform  aa010-Open-Zt-Files  thru aa010-Exit.                       
002170     if       Zt-Return-Code not = zero                                   
002180              close Zt-Dat-File Zt-Inv-File                               
002190              move "ZT020" to Zt-Caller                                   
002200              exit program.                                               
002210     perform  aa020-Load-Inventory thru aa020-Exit.                       
002220     perform  aa030-Read-Dat-Station thru aa030-Exit                      
002230              until Zt-No-More-Dat.                                       
002240     close    Zt-Dat-File Zt-Inv-File.                                    
002250     move     "ZT020" to Zt-Caller.                                       
002260     exit     program.                                                    
002270*                                                                         
002280 aa010-Open-Zt-Files.                                                     
002290     open     input Zt-Dat-File.                                          
002300     if       not Zt-Dat-Ok                                               
002310              move 1 to Zt-Return-Code                                    
002320              go to aa010-Exit.                                           
002330     open     input Zt-Inv-File.                                          
002340     if       not Zt-Inv-Ok                                               
002350              move 2 to Zt-Return-Code                                    
002360              go to aa010-Exit.                                           
002370 aa010-Exit.                                                              
002380     exit.                                                                
002390*                                                                         
002400 aa020-Load-Inventory.                                                    
002410     read     Zt-Inv-File                                                 
002420              at end set Zt-Inv-Eof to true                               
002430              not at end                                                  
002440                   add 1 to Ws-Inv-Count                                  
002450                   move Inv-Station-Id to                                 
002460                        Inv-Tbl-Id (Ws-Inv-Count)                         
002470                   perform zz080-Pack-Latitude                            
002480                           thru zz080-Exit                                
002490                   move Ws-Cur-Latitude to                                
002500                        Inv-Tbl-Latitude (Ws-Inv-Count)                   
002510     end-read.                                                            
002520     perform  until Zt-Inv-Eof                                            
002530              read Zt-Inv-File                                            
002540                   at end set Zt-Inv-Eof to true                          
002550                   not at end                                             
002560                        add 1 to Ws-Inv-Count                             
002570                        move Inv-Station-Id to                            
002580                             Inv-Tbl-Id (Ws-Inv-Count)                    
002590                        perform zz080-Pack-Latitude                       
002600                                thru zz080-Exit                           
002610                        move Ws-Cur-Latitude to                           
002620                             Inv-Tbl-Latitude (Ws-Inv-Count)              
002630              end-read                                                    
002640     end-perform.                                                         
002650 aa020-Exit.                                                              
002660     exit.                                                                
002670*                                                                         
002680 aa030-Read-Dat-Station.                                                  
002690     read     Zt-Dat-File                                                 
002700              at end set Zt-No-More-Dat to true                           
002710              go to aa030-Exit                                            
002720     end-read.                                                            
002730     move     Dat-Station-Id to Ws-Cur-Station.                           
002740     perform  ab010-Clear-Year-Work thru ab010-Exit.                      
002750     perform  aa040-Convert-Month-Group thru aa040-Exit.                  
002760     perform  test after                                                  
002770              until Zt-No-More-Dat                                        
002780                 or Dat-Station-Id not = Ws-Cur-Station                   
002790              read Zt-Dat-File                                            
002800                   at end set Zt-No-More-Dat to true                      
002810                   not at end                                             
002820                        if Dat-Station-Id = Ws-Cur-Station                
002830                           perform aa040-Convert-Month-Group              
002840                                   thru aa040-Exit                        
002850                        end-if                                            
002860              end-read                                                    
002870     end-perform.                                                         
002880     perform  aa050-Build-Station-Series thru aa050-Exit.                 
002890 aa030-Exit.                                                              
002900     exit.                                                                
002910*                                                                         
002920 ab010-Clear-Year-Work.                                                   
002930*    A station starts with every year slot blank - a gap year             
002940*     that this station's own .dat rows never touch must read as          
002950*     missing, not carry over whatever the previous station left          
002960*     standing in that slot.  The count is forced up to the full          
002970*     table size for the clear, then dropped back to zero so              
002980*     Aa040 builds the real count up from scratch.                        
002990     move     200 to Ws-Yr-Block-Count.                                   
003000     perform  varying Yr-Ix from 1 by 1 until Yr-Ix > 200                 
003010              move "N" to Ws-Yr-Present (Yr-Ix)                           
003020              perform varying Ws-Mo-Sub from 1 by 1                       
003030                      until Ws-Mo-Sub > 12                                
003040                      move 9999.0000 to                                   
003050                           Ws-Yr-Month (Yr-Ix Ws-Mo-Sub)                  
003060              end-perform                                                 
003070     end-perform.                                                         
003080     move     zero to Ws-Yr-Block-Count Ws-Max-Yr-Ix.                     
003090 ab010-Exit.                                                              
003100     exit.                                                                
003110*                                                                         
003120 aa040-Convert-Month-Group.                                               
003130     compute  Ws-This-Yr-Ix = Dat-Year - Zt-Base-Year + 1.                
003140     if       Ws-This-Yr-Ix < 1                                           
003150              go to aa040-Exit.                                           
003160     move     "N" to Ws-Yr-Present (Ws-This-Yr-Ix).                       
003170     perform  varying Ws-Mo-Sub from 1 by 1                               
003180              until Ws-Mo-Sub > 12                                        
003190              move Dat-Value (Ws-Mo-Sub) to Ws-Raw-Value                  
003200              if Dat-Qc-Reject (Ws-Mo-Sub)                                
003210                 or Ws-Raw-Value = -9999                                  
003220                 move 9999.0000 to Ws-Yr-Month                            
003230                                   (Ws-This-Yr-Ix Ws-Mo-Sub)              
003240              else                                                        
003250*                Values on the .dat file are hundredths of a              
003260*                degree C - Aa040 restates them in whole degrees          
003270*                for the combine and anomaly engines.                     
003280                 compute Ws-Yr-Month (Ws-This-Yr-Ix Ws-Mo-Sub) =          
003290                         Ws-Raw-Value / 100                               
003300                 move "Y" to Ws-Yr-Present (Ws-This-Yr-Ix)                
003310              end-if                                                      
003320     end-perform.                                                         
003330*    The year-block count and the station's maximum year only             
003340*     move up once this year has shown a real reading - an                
003350*     all-missing year must not drag the series out past where            
003360*     the station's data actually stops.                                  
003370     if       Ws-Yr-Has-Data (Ws-This-Yr-Ix)                              
003380              if Ws-This-Yr-Ix > Ws-Yr-Block-Count                        
003390                 move Ws-This-Yr-Ix to Ws-Yr-Block-Count                  
003400              end-if                                                      
003410              if Ws-This-Yr-Ix > Ws-Max-Yr-Ix                             
003420                 move Ws-This-Yr-Ix to Ws-Max-Yr-Ix                       
003430              end-if                                                      
003440     end-if.                                                              
003450 aa040-Exit.                                                              
003460     exit.                                                                
003470*                                                                         
003480 aa050-Build-Station-Series.                                              
003490     if       Ws-Max-Yr-Ix = zero                                         
003500              go to aa050-Exit.                                           
003510     if       Zt-Station-Count >= 8000                                    
003520              go to aa050-Exit.                                           
003530     add      1 to Zt-Station-Count.                                      
003540     move     Ws-Cur-Station to Stn-Id (Zt-Station-Count).                
003550     perform  zz070-Lookup-Latitude thru zz070-Exit.                      
003560     move     Ws-Cur-Latitude to Stn-Latitude (Zt-Station-Count).         
003570     compute  Stn-Series-Length (Zt-Station-Count) =                      
003580              Ws-Max-Yr-Ix * 12.                                          
003590     move     zero to Ws-Good-Count.                                      
003600     perform  varying Yr-Ix from 1 by 1 until Yr-Ix > Ws-Max-Yr-Ix        
003610              perform varying Ws-Mo-Sub from 1 by 1                       
003620                      until Ws-Mo-Sub > 12                                
003630                      compute Ws-This-Yr-Ix =                             
003640                              (Yr-Ix - 1) * 12 + Ws-Mo-Sub                
003650                      move Ws-Yr-Month (Yr-Ix Ws-Mo-Sub) to               
003660                           Stn-Series (Zt-Station-Count                   
003670                                       Ws-This-Yr-Ix)                     
003680                      if Ws-Yr-Has-Data (Yr-Ix)                           
003690                         and Ws-Yr-Month (Yr-Ix Ws-Mo-Sub)                
003700                             not = 9999.0000                              
003710                         add 1 to Ws-Good-Count                           
003720                      end-if                                              
003730              end-perform                                                 
003740     end-perform.                                                         
003750     move     Ws-Good-Count to Stn-Good-Months (Zt-Station-Count).        
003760 aa050-Exit.                                                              
003770     exit.                                                                
003780*                                                                         
003790 zz070-Lookup-Latitude.                                                   
003800     move     zero to Ws-Cur-Latitude.                                    
003810     move     "N" to Ws-Found-Switch.                                     
003820     search   all Ws-Inv-Entry                                            
003830              at end                                                      
003840                   go to zz070-Exit                                       
003850              when Inv-Tbl-Id (Inv-Ix) = Ws-Cur-Station                   
003860                   move Inv-Tbl-Latitude (Inv-Ix)                         
003870                        to Ws-Cur-Latitude                                
003880                   move "Y" to Ws-Found-Switch.                           
003890 zz070-Exit.                                                              
003900     exit.                                                                
003910*                                                                         
003920 zz080-Pack-Latitude.                                                     
003930*    Builds a signed packed latitude from the broken-out sign,            
003940*    degree and fraction fields carried on the .inv layout.               
003950     compute  Ws-Cur-Latitude =                                           
003960              (Inv-Lat-Deg + (Inv-Lat-Frac / 10000))                      
003970     if       Inv-Lat-Sign = "-"                                          
003980              multiply -1 by Ws-Cur-Latitude.                             
003990 zz080-Exit.                                                              
004000     exit.                                                                
