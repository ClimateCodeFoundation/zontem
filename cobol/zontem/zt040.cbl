000010*****************************************************************         
000020*                                                               *         
000030*                 Zontem    Anomaly Engine                     *          
000040*        Turns a composite monthly series into monthly and     *          
000050*        annual anomalies against the reference period mean.   *          
000060*                                                               *         
000070*****************************************************************         
000080*                                                                         
000090 identification          division.                                        
000100*================================                                         
000110*                                                                         
000120      program-id.         zt040.                                          
000130*                                                                         
000140*    Author.             R J Hoskins, 09/05/84.                           
000150*                                                                         
000160*    Installation.       Applewood Computers.                             
000170*                                                                         
000180*    Date-written.       09/05/84.                                        
000190*                                                                         
000200*    Date-compiled.                                                       
000210*                                                                         
000220*    Security.           Copyright (C) 1984-2026 & later,                 
000230*                         Vincent Bryan Coen.                             
000240*                         Distributed under the GNU General               
000250*                         Public License.                                 
000260*                         See the file COPYING for details.               
000270*                                                                         
000280*    Remarks.            Computes the per-calendar-month mean of          
000290*                         a composite series and restates every           
000300*                         slot as an anomaly against that mean,           
000310*                         then rolls the twelve monthly anomalies         
000320*                         of a year into one annual figure.               
000330*                                                                         
000340*    Version.            See Prog-Name in ws.                             
000350*                                                                         
000360*    Called modules.     None.                                            
000370*                                                                         
000380*    Error messages used.                                                 
000390*                         None.                                           
000400*                                                                         
000410* Changes:                                                                
000420* 09/05/84 rjh - 1.0.00 Created for the met office station job.           
000430* 22/10/87 rjh -    .01 Annual figure now all-or-nothing, client          
000440*                       confirmed a part year must not be shown.          
000450* 19/02/92 djm -    .02 Reference period widened to whole series          
000460*                       when fewer than 20 years are present.             
000470* 14/12/98 ast -    .03 Y2K - no two digit year handling here.            
000480* 08/06/05 ast -    .04 Annual-index table raised to 150 years.           
000490*22/11/25 vbc - 3.3.00 Brought into the ACAS build alongside              
000500*zt010.                                                                   
000510*05/12/25 vbc -    .05 Tidy up of paragraph names for site                
000520*standard.                                                                
000530*09/01/26 vbc -    .06 The 1992 twenty year cap is gone - client          
000540*                       has confirmed again that no reference             
000550*                       period is ever supplied on this job, so           
000560*                       the mean must be struck over the full             
000570*                       composite every time, long runs included.         
000580*                                                                         
000590*                                                                         
000600******************************************************************        
000610*                                                                         
000620* Copyright Notice.                                                       
000630* ****************                                                        
000640*                                                                         
000650*These files and programs is part of the Applewood Computers              
000660*Accounting                                                               
000670* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
000680*                                                                         
000690*This program is now free software; you can redistribute it and/or        
000700*modify it                                                                
000710*under the terms of the GNU General Public License as published by        
000720*the                                                                      
000730*Free Software Foundation; version 3 and later as revised for             
000740*personal                                                                 
000750*usage only and that includes for use within a business but               
000760*without                                                                  
000770* repackaging or for Resale in any way.                                   
000780*                                                                         
000790*You should have received a copy of the GNU General Public License        
000800*along                                                                    
000810*with ACAS; see the file COPYING.  If not, write to the Free              
000820*Software                                                                 
000830*Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307            
000840*USA.                                                                     
000850*                                                                         
000860*                                                                         
000870******************************************************************        
000880*                                                                         
000890 environment             division.                                        
000900*================================                                         
000910*                                                                         
000920 configuration section.                                                   
000930 special-names.                                                           
000940     c01 is top-of-form                                                   
000950     class zt-numeric is "0" thru "9"                                     
000960     upsi-0 on status is zt-verbose-on                                    
000970     upsi-0 off status is zt-verbose-off.                                 
000980*                                                                         
000990 input-output            section.                                         
001000 file-control.                                                            
001010*                                                                         
001020 data                    division.                                        
001030*================================                                         
001040*                                                                         
001050 working-storage section.                                                 
001060*-----------------------                                                  
001070 77  Prog-Name           pic x(15) value "ZT040 (1.0.05)".                
001080*                                                                         
001090 copy "wsztparm.cob".                                                     
001100*                                                                         
001110 01  Ws-Month-Means.                                                      
001120     03  Ws-Mean-Month       occurs 12 times                              
001130                              indexed by Mean-Ix                          
001140                              pic s9(4)v9(4) comp-3.                      
001150     03  Ws-Mean-Count       occurs 12 times                              
001160                              indexed by Mcnt-Ix                          
001170                              pic s9(4) comp.                             
001180     03  Ws-Mean-Count-Disp  redefines Ws-Mean-Count                      
001190                              occurs 12 times                             
001200                              pic 9(4).                                   
001210     03  filler              pic x(2).                                    
001220*                                                                         
001230 01  Ws-Work-Fields.                                                      
001240     03  Ws-Mo               binary-short unsigned value zero.            
001250     03  Ws-Cal-Mo           binary-char unsigned value zero.             
001260     03  Ws-Mo-Div           binary-short unsigned value zero.            
001270     03  Ws-Mo-Rem           binary-char unsigned value zero.             
001280     03  Ws-Yr               binary-short unsigned value zero.            
001290     03  Ws-Yr-Disp          redefines Ws-Yr pic 9(4).                    
001300     03  Ws-Good-In-Year     binary-char unsigned value zero.             
001310     03  Ws-Annual-Sum       pic s9(5)v9(4) comp-3 value zero.            
001320     03  Ws-Annual-Sum-Disp  redefines Ws-Annual-Sum                      
001330                              pic s9(5)v9(4).                             
001340     03  filler              pic x(2).                                    
001350*                                                                         
001360 linkage section.                                                         
001370*===============                                                          
001380*                                                                         
001390 copy "wscall.cob".                                                       
001400 copy "wsztparm.cob".                                                     
001410 copy "wsztser.cob".                                                      
001420 copy "wsztann.cob".                                                      
001430*                                                                         
001440 procedure division using Zt-Calling-Data                                 
001450                           ZT-Param-Record                                
001460                           ZT-Series-Block                                
001470                           ZT-Annual-Table.                               
001480*========================================                                 
001490*                                                                         
001500 aa000-Main.                                                              
001510     if       ZT-Series-Length = zero                                     
001520              move "ZT040" to Zt-Caller                                   
001530              exit program.                                               
001540     perform  aa010-Monthly-Means thru aa010-Exit.                        
001550     perform  aa020-Anomalize     thru aa020-Exit.                        
001560     perform  aa030-Annualise     thru aa030-Exit.                        
001570     move     "ZT040" to Zt-Caller.                                       
001580     exit     program.                                                    
001590*                                                                         
001600 aa010-Monthly-Means.                                                     
001610*    No reference period is ever handed down in the param record,         
001620*     so the mean for each calendar month is struck over the whole        
001630*     of the composite - client has never asked for a shorter             
001640*     baseline window on this job.                                        
001650     perform  varying Ws-Cal-Mo from 1 by 1 until Ws-Cal-Mo > 12          
001660              move zero to Ws-Mean-Month (Ws-Cal-Mo)                      
001670                           Ws-Mean-Count (Ws-Cal-Mo)                      
001680     end-perform.                                                         
001690     perform  varying Ws-Mo from 1 by 1                                   
001700              until Ws-Mo > ZT-Series-Length                              
001710              if ZT-Composite-Value (Ws-Mo) not = 9999.0000               
001720                 divide Ws-Mo - 1 by 12 giving Ws-Mo-Div                  
001730                        remainder Ws-Mo-Rem                               
001740                 compute Ws-Cal-Mo = Ws-Mo-Rem + 1                        
001750                 add ZT-Composite-Value (Ws-Mo) to                        
001760                     Ws-Mean-Month (Ws-Cal-Mo)                            
001770                 add 1 to Ws-Mean-Count (Ws-Cal-Mo)                       
001780              end-if                                                      
001790     end-perform.                                                         
001800     perform  varying Ws-Cal-Mo from 1 by 1 until Ws-Cal-Mo > 12          
001810              if Ws-Mean-Count (Ws-Cal-Mo) > zero                         
001820                 divide Ws-Mean-Month (Ws-Cal-Mo) by                      
001830                        Ws-Mean-Count (Ws-Cal-Mo)                         
001840                        giving Ws-Mean-Month (Ws-Cal-Mo)                  
001850              end-if                                                      
001860     end-perform.                                                         
001870 aa010-Exit.                                                              
001880     exit.                                                                
001890*                                                                         
001900 aa020-Anomalize.                                                         
001910     perform  varying Ws-Mo from 1 by 1                                   
001920              until Ws-Mo > ZT-Series-Length                              
001930              if ZT-Composite-Value (Ws-Mo) not = 9999.0000               
001940                 divide Ws-Mo - 1 by 12 giving Ws-Mo-Div                  
001950                        remainder Ws-Mo-Rem                               
001960                 compute Ws-Cal-Mo = Ws-Mo-Rem + 1                        
001970                 compute ZT-Composite-Value (Ws-Mo) =                     
001980                         ZT-Composite-Value (Ws-Mo)                       
001990                         - Ws-Mean-Month (Ws-Cal-Mo)                      
002000              end-if                                                      
002010     end-perform.                                                         
002020 aa020-Exit.                                                              
002030     exit.                                                                
002040*                                                                         
002050 aa030-Annualise.                                                         
002060*    A year's annual anomaly is shown only when all twelve of             
002070*    its monthly slots are present - no part years allowed.               
002080     compute  ZT-Annual-Count = ZT-Series-Length / 12.                    
002090     perform  varying Ws-Yr from 1 by 1                                   
002100              until Ws-Yr > ZT-Annual-Count                               
002110              move zero to Ws-Annual-Sum Ws-Good-In-Year                  
002120              perform varying Ws-Cal-Mo from 1 by 1                       
002130                      until Ws-Cal-Mo > 12                                
002140                      compute Ws-Mo = (Ws-Yr - 1) * 12 + Ws-Cal-Mo        
002150                      if ZT-Composite-Value (Ws-Mo)                       
002160                         not = 9999.0000                                  
002170                         add ZT-Composite-Value (Ws-Mo)                   
002180                             to Ws-Annual-Sum                             
002190                         add 1 to Ws-Good-In-Year                         
002200                      end-if                                              
002210              end-perform                                                 
002220              if Ws-Good-In-Year = 12                                     
002230                 divide Ws-Annual-Sum by 12                               
002240                        giving ZT-Annual-Entry (Ws-Yr)                    
002250              else                                                        
002260                 move 9999.0000 to ZT-Annual-Entry (Ws-Yr)                
002270              end-if                                                      
002280     end-perform.                                                         
002290 aa030-Exit.                                                              
002300     exit.                                                                
