000010*****************************************************************         
000020*                                                               *         
000030*                 Zontem    Zonal Pipeline Driver               *         
000040*        Runs the full station-to-global-anomaly batch -       *          
000050*        reads, zones, combines, anomalises and reports.        *         
000060*                                                               *         
000070*****************************************************************         
000080*                                                                         
000090 identification          division.                                        
000100*================================                                         
000110*                                                                         
000120      program-id.         zt010.                                          
000130*                                                                         
000140*    Author.             R J Hoskins, 01/03/84.                           
000150*                                                                         
000160*    Installation.       Applewood Computers.                             
000170*                                                                         
000180*    Date-written.       01/03/84.                                        
000190*                                                                         
000200*    Date-compiled.                                                       
000210*                                                                         
000220*    Security.           Copyright (C) 1984-2026 & later, Vincent         
000230*Bryan Coen.                                                              
000240*Distributed under the GNU General Public License.                        
000250*                         See the file COPYING for details.               
000260*                                                                         
000270*    Remarks.            Climate-watch contract work - the nightly        
000280*job. Opens the station dat/inv pair (zt020), splits the stations         
000290*into latitudinal zones, combines each zone's station series into         
000300*one zonal series (zt030), combines the zonal series into one             
000310*global series (zt030 again), turns the global series into annual         
000320*anomalies against the reference period (zt040) and writes the            
000330*run's output CSV.                                                        
000340*                                                                         
000350*    Version.            See Prog-Name in ws.                             
000360*                                                                         
000370*    Called modules.     ZT020, ZT030, ZT040.                             
000380*                                                                         
000390*    Error messages used.                                                 
000400*                         ZT001, ZT005.                                   
000410*                                                                         
000420* Changes:                                                                
000430* 01/03/84 rjh - 1.0.00 Created for the met office station job.           
000440*17/09/85 rjh -    .01 Zone count raised from the original 8 bands        
000450*to 20, client wanted finer latitude resolution.                          
000460* 04/02/89 rjh -    .02 Overlap threshold made a parameter instead        
000470*of a literal 20 buried in the combine call.                              
000480* 13/07/93 djm -    .03 Global combine now runs over the zonal            
000490*series in one pass instead of the old two-hemisphere split.              
000500*14/12/98 ast -    .04 Y2K - four digit years confirmed                   
000510*throughout,                                                              
000520*no windowing used in this program.                                       
000530*03/05/99 ast -        Date-compiled field cleared per site               
000540*standard.                                                                
000550* 19/11/02 ast -    .05 CSV output added alongside the old fixed          
000560*width listing, client asked for something they could load into a         
000570*spreadsheet.                                                             
000580*22/08/09 djm -    .06 Fixed width listing dropped, CSV is now the        
000590*only output - nobody had printed the listing in years.                   
000600* 11/03/14 djm -    .07 Empty candidate list on the global combine        
000610*now stops the run cleanly instead of calling zt030 with nothing          
000620*to combine.                                                              
000630*22/11/25 vbc - 3.3.00 Brought into the ACAS build, taking over           
000640*the                                                                      
000650*job's old Start-Of-Day entry point.                                      
000660*03/12/25 vbc -    .08 Paragraph names tidied to the aa0nn/ab0nn          
000670*site standard used across the rest of the suite.                         
000680*10/12/25 vbc -    .09 Output CSV name now built from File-Defs'          
000690*input file name per the run spec, rather than being a fixed              
000700*literal.                                                                 
000710*                                                                         
000720*                                                                         
000730******************************************************************        
000740*                                                                         
000750* Copyright Notice.                                                       
000760* ****************                                                        
000770*                                                                         
000780*These files and programs is part of the Applewood Computers              
000790*Accounting                                                               
000800* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
000810*                                                                         
000820*This program is now free software; you can redistribute it and/or        
000830*modify it                                                                
000840*under the terms of the GNU General Public License as published by        
000850*the                                                                      
000860*Free Software Foundation; version 3 and later as revised for             
000870*personal                                                                 
000880*usage only and that includes for use within a business but               
000890*without                                                                  
000900* repackaging or for Resale in any way.                                   
000910*                                                                         
000920*You should have received a copy of the GNU General Public License        
000930*along                                                                    
000940*with ACAS; see the file COPYING.  If not, write to the Free              
000950*Software                                                                 
000960*Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307            
000970*USA.                                                                     
000980*                                                                         
000990*                                                                         
001000******************************************************************        
001010*                                                                         
001020 environment             division.                                        
001030*================================                                         
001040*                                                                         
001050 configuration section.                                                   
001060 special-names.                                                           
001070     c01 is top-of-form                                                   
001080     class zt-numeric is "0" thru "9"                                     
001090     upsi-0 on status is zt-verbose-on                                    
001100     upsi-0 off status is zt-verbose-off.                                 
001110*                                                                         
001120 input-output            section.                                         
001130 file-control.                                                            
001140     select  Zt-Csv-File   assign to ZTCSV                                
001150                            organization line sequential                  
001160                            file status is Zt-Csv-Status.                 
001170*                                                                         
001180 data                    division.                                        
001190*================================                                         
001200*                                                                         
001210 file section.                                                            
001220*                                                                         
001230 fd  Zt-Csv-File.                                                         
001240 01  Zt-Csv-Line.                                                         
001250     03  Zt-Csv-Text         pic x(36).                                   
001260     03  filler              pic x(4).                                    
001270*                                                                         
001280 working-storage section.                                                 
001290*-----------------------                                                  
001300 77  Prog-Name           pic x(15) value "ZT010 (1.0.09)".                
001310*                                                                         
001320 copy "wsnames.cob".                                                      
001330 copy "wsztparm.cob".                                                     
001340 copy "wsztmsg.cob".                                                      
001350 copy "wsztcsv.cob".                                                      
001360 copy "wsztstn.cob".                                                      
001370 copy "wsztcand.cob".                                                     
001380 copy "wsztser.cob".                                                      
001390 copy "wsztann.cob".                                                      
001400 copy "wscall.cob".                                                       
001410*                                                                         
001420* Ws-Global-Cand-Table is the same shape as the ordinary candidate        
001430*  list, renamed so a finished zone's composite can sit alongside         
001440*  the per-zone scratch copy without the two treading on each             
001450*  other - one entry per zone with stations in it, fed in turn to         
001460*  the global combine pass.                                               
001470*                                                                         
001480 copy "wsztcand.cob"                                                      
001490     replacing ZT-Candidate-Table  by Ws-Global-Cand-Table                
001500               ZT-Candidate-Count  by Ws-Global-Cand-Count                
001510               ZT-Candidate-Entry  by Ws-Global-Cand-Entry                
001520               Cand-Good-Months    by Gcand-Good-Months                   
001530               Cand-Series-Length  by Gcand-Series-Length                 
001540               Cand-Series         by Gcand-Series                        
001550               Cand-Ix             by Gcand-Ix                            
001560               Cand-Mo-Ix          by Gcand-Mo-Ix.                        
001570*                                                                         
001580 01  Ws-Switches.                                                         
001590     03  Zt-Csv-Status       pic xx value zero.                           
001600         88  Zt-Csv-Ok               value "00".                          
001610     03  Zt-Status-Numeric   redefines Zt-Csv-Status pic 99.              
001620     03  filler              pic x(5).                                    
001630*                                                                         
001640* Ws-Path-Fields builds the run's output csv name from File-Defs'         
001650*  input dat name (file-01) - "Zontem-" plus the dat file's own           
001660*  name with any directory path and the .dat suffix stripped,             
001670*  plus ".csv" - same base-name rule the client gave us for the           
001680*  U4 output file.                                                        
001690*                                                                         
001700 01  Ws-Path-Fields.                                                      
001710     03  Ws-Dat-Name         pic x(64).                                   
001720     03  Ws-Csv-Name         pic x(64).                                   
001730     03  Ws-Path-Len         pic s9(4) comp value zero.                   
001740     03  Ws-Slash-Pos        pic s9(4) comp value zero.                   
001750     03  Ws-Base-Start       pic s9(4) comp value zero.                   
001760     03  Ws-Base-Len         pic s9(4) comp value zero.                   
001770     03  Ws-Is-Dat-Suffix    pic x value "N".                             
001780         88  Ws-Has-Dat-Suffix       value "Y".                           
001790     03  filler              pic x(5).                                    
001800*                                                                         
001810* Ws-Zone-Fields carries the latitude-to-zone-band formula, the           
001820*  same sine approximation zt070 uses on the distances file, run          
001830*  here straight off each station's own latitude.                         
001840*                                                                         
001850 01  Ws-Zone-Fields.                                                      
001860     03  Ws-Radians          pic s9v9(9) comp-3 value zero.               
001870     03  Ws-Radians-Disp     redefines Ws-Radians pic s9v9(9).            
001880     03  Ws-X-Squared        pic s9v9(9) comp-3 value zero.               
001890     03  Ws-Sine-Val         pic s9v9(9) comp-3 value zero.               
001900     03  Ws-Sine-Term        pic s9v9(9) comp-3 value zero.               
001910     03  Ws-Term-Ix          binary-char unsigned value zero.             
001920     03  Ws-Denom            pic s9(4) comp value zero.                   
001930     03  Ws-Zone-Calc        pic s9(4)v9(4) comp-3 value zero.            
001940     03  Ws-Zone-Calc-Disp   redefines Ws-Zone-Calc                       
001950                              pic s9(4)v9(4).                             
001960     03  Ws-Zone-Ix          pic 99 comp value zero.                      
001970     03  filler              pic x(2).                                    
001980*                                                                         
001990 01  Ws-Work-Fields.                                                      
002000     03  Ws-Zn                binary-char unsigned value zero.            
002010     03  Ws-Good-Zones        binary-char unsigned value zero.            
002020     03  Ws-Good-Zones-Disp   redefines Ws-Good-Zones pic 9(2).           
002030     03  Ws-Zone-Good-Months  binary-short unsigned value zero.           
002040     03  Ws-Yr                binary-short unsigned value zero.           
002050     03  Ws-Anom-Is-Missing   pic x value "N".                            
002060         88  Ws-Anom-Missing          value "Y".                          
002070     03  filler               pic x(5).                                   
002080*                                                                         
002090* Ws-Anom-Edit mirrors the edited picture wsztcsv.cob's own               
002100*  header describes for Csv-Anomaly - floating minus, one                 
002110*  integer digit, three decimals, blank when the year is a                
002120*  part year.                                                             
002130*                                                                         
002140 01  Ws-Anom-Edit            pic --9.999.                                 
002150*                                                                         
002160 procedure division.                                                      
002170*===================                                                      
002180*                                                                         
002190 aa000-Main.                                                              
002200     perform  aa010-Open-Zt-Files    thru aa010-Exit.                     
002210     if       Zt-Return-Code not = zero                                   
002220              goback returning Zt-Return-Code.                            
002230     perform  aa020-Split-Zones      thru aa020-Exit.                     
002240     perform  aa030-Zonal-Combine    thru aa030-Exit.                     
002250     perform  aa040-Global-Combine   thru aa040-Exit.                     
002260     if       Zt-Return-Code not = zero                                   
002270              goback returning Zt-Return-Code.                            
002280     perform  aa050-Annualise-Global thru aa050-Exit.                     
002290     perform  aa060-Write-Csv        thru aa060-Exit.                     
002300     goback   returning Zt-Return-Code.                                   
002310*                                                                         
002320 aa010-Open-Zt-Files.                                                     
002330*    ZTDAT/ZTINV are the logical names zt020 itself opens - this          
002340*    is the one place in the run where File-Defs' actual dataset          
002350*    names are told to the runtime, the same SET ENVIRONMENT trick        
002360*    used elsewhere in this shop's own library to steer runtime           
002370*    switches, repurposed here instead of repeating the old job's         
002380*    JCL DD cards by hand.                                                
002390     move     zero to Zt-Return-Code.                                     
002400     set      ENVIRONMENT "ZTDAT" to file-01.                             
002410     set      ENVIRONMENT "ZTINV" to file-02.                             
002420     move     "ZT020" to Zt-Called.                                       
002430     move     "ZT010" to Zt-Caller.                                       
002440     call     "zt020" using Zt-Calling-Data ZT-Station-Table.             
002450     if       Zt-Return-Code not = zero                                   
002460              display ZT001 file-01.                                      
002470 aa010-Exit.                                                              
002480     exit.                                                                
002490*                                                                         
002500 aa020-Split-Zones.                                                       
002510*    Each station's zone band comes off the same sine formula the         
002520*    distances pre-pass (zt070) uses, run here on the station's           
002530*    own latitude instead of a parsed token off a text file.              
002540     perform  varying Stn-Ix from 1 by 1                                  
002550              until Stn-Ix > ZT-Station-Count                             
002560              perform ab010-Compute-Zone thru ab010-Exit                  
002570              move Ws-Zone-Ix to Stn-Zone-Index (Stn-Ix)                  
002580     end-perform.                                                         
002590 aa020-Exit.                                                              
002600     exit.                                                                
002610*                                                                         
002620 ab010-Compute-Zone.                                                      
002630     compute  Ws-Radians rounded =                                        
002640              Stn-Latitude (Stn-Ix) * 3.14159265 / 180.                   
002650     compute  Ws-X-Squared rounded = Ws-Radians * Ws-Radians.             
002660     move     Ws-Radians to Ws-Sine-Val Ws-Sine-Term.                     
002670     perform  varying Ws-Term-Ix from 1 by 1 until Ws-Term-Ix > 4         
002680              compute Ws-Denom = (2 * Ws-Term-Ix) *                       
002690                                  (2 * Ws-Term-Ix + 1)                    
002700              compute Ws-Sine-Term rounded =                              
002710                      Ws-Sine-Term * Ws-X-Squared * -1                    
002720                      / Ws-Denom                                          
002730              add Ws-Sine-Term to Ws-Sine-Val                             
002740     end-perform.                                                         
002750     compute  Ws-Zone-Calc rounded =                                      
002760              (Ws-Sine-Val + 1) / 2 * ZT-N-Zones.                         
002770     move     Ws-Zone-Calc to Ws-Zone-Ix.                                 
002780     if       Ws-Zone-Ix >= ZT-N-Zones                                    
002790              compute Ws-Zone-Ix = ZT-N-Zones - 1.                        
002800 ab010-Exit.                                                              
002810     exit.                                                                
002820*                                                                         
002830 aa030-Zonal-Combine.                                                     
002840*    One call to zt030 per populated zone; a zone with no stations        
002850*    in it is simply left out of the global candidate list rather         
002860*    than forced through the combine with nothing to combine.             
002870     move     zero to Ws-Good-Zones.                                      
002880     move     zero to Ws-Global-Cand-Count.                               
002890     perform  varying Ws-Zn from zero by 1                                
002900              until Ws-Zn >= ZT-N-Zones                                   
002910              perform ab020-Build-Zone-Candidates thru ab020-Exit         
002920              if ZT-Candidate-Count > zero                                
002930                 perform ab030-Combine-Zone thru ab030-Exit               
002940                 perform ab040-Carry-Zone-Forward thru ab040-Exit         
002950                 add 1 to Ws-Good-Zones                                   
002960              end-if                                                      
002970     end-perform.                                                         
002980 aa030-Exit.                                                              
002990     exit.                                                                
003000*                                                                         
003010 ab020-Build-Zone-Candidates.                                             
003020*    Cand-Series runs the full Max-Months length for every entry -        
003030*    slots past a station's own series length are padded with the         
003040*    missing sentinel, not left at their working-storage zero, or         
003050*    zt030 would read them as real (and very cold) readings.              
003060     move     zero to ZT-Candidate-Count.                                 
003070     move     zero to Ws-Zone-Good-Months.                                
003080     perform  varying Stn-Ix from 1 by 1                                  
003090              until Stn-Ix > ZT-Station-Count                             
003100              if Stn-Zone-Index (Stn-Ix) = Ws-Zn                          
003110                 add 1 to ZT-Candidate-Count                              
003120                 add Stn-Good-Months (Stn-Ix) to                          
003130                     Ws-Zone-Good-Months                                  
003140                 move Stn-Good-Months (Stn-Ix) to                         
003150                      Cand-Good-Months (ZT-Candidate-Count)               
003160                 move Stn-Series-Length (Stn-Ix) to                       
003170                      Cand-Series-Length (ZT-Candidate-Count)             
003180                 perform ab021-Copy-Station-Series thru ab021-Exit        
003190              end-if                                                      
003200     end-perform.                                                         
003210 ab020-Exit.                                                              
003220     exit.                                                                
003230*                                                                         
003240 ab021-Copy-Station-Series.                                               
003250     perform  varying Comp-Ix from 1 by 1 until Comp-Ix > 1800            
003260              if Comp-Ix <= Stn-Series-Length (Stn-Ix)                    
003270                 move Stn-Series (Stn-Ix Comp-Ix) to                      
003280                      Cand-Series (ZT-Candidate-Count Comp-Ix)            
003290              else                                                        
003300                 move 9999.0000 to                                        
003310                      Cand-Series (ZT-Candidate-Count Comp-Ix)            
003320              end-if                                                      
003330     end-perform.                                                         
003340 ab021-Exit.                                                              
003350     exit.                                                                
003360*                                                                         
003370 ab030-Combine-Zone.                                                      
003380     move     "ZT030" to Zt-Called.                                       
003390     call     "zt030" using Zt-Calling-Data                               
003400                             ZT-Param-Record                              
003410                             ZT-Candidate-Table                           
003420                             ZT-Series-Block.                             
003430 ab030-Exit.                                                              
003440     exit.                                                                
003450*                                                                         
003460 ab040-Carry-Zone-Forward.                                                
003470*    The finished zonal composite becomes one candidate in the            
003480*    global candidate list - its good-month count is the sum of           
003490*    the good months its own member stations carried, so the              
003500*    global combine still favours the best-covered zones first.           
003510     add      1 to Ws-Global-Cand-Count.                                  
003520     move     Ws-Zone-Good-Months to                                      
003530              Gcand-Good-Months (Ws-Global-Cand-Count).                   
003540     move     ZT-Calc-Series-Length to                                    
003550              Gcand-Series-Length (Ws-Global-Cand-Count).                 
003560     perform  varying Comp-Ix from 1 by 1 until Comp-Ix > 1800            
003570              move ZT-Composite-Value (Comp-Ix) to                        
003580                   Gcand-Series (Ws-Global-Cand-Count Comp-Ix)            
003590     end-perform.                                                         
003600 ab040-Exit.                                                              
003610     exit.                                                                
003620*                                                                         
003630 aa040-Global-Combine.                                                    
003640     if       Ws-Global-Cand-Count = zero                                 
003650              display "ZT010 No zonal data to combine"                    
003660              move 9 to Zt-Return-Code                                    
003670              go to aa040-Exit.                                           
003680     move     Ws-Global-Cand-Count to ZT-Candidate-Count.                 
003690     perform  varying Cand-Ix from 1 by 1                                 
003700              until Cand-Ix > Ws-Global-Cand-Count                        
003710              move Gcand-Good-Months (Cand-Ix) to                         
003720                   Cand-Good-Months (Cand-Ix)                             
003730              move Gcand-Series-Length (Cand-Ix) to                       
003740                   Cand-Series-Length (Cand-Ix)                           
003750              perform varying Comp-Ix from 1 by 1                         
003760                      until Comp-Ix > 1800                                
003770                      move Gcand-Series (Cand-Ix Comp-Ix) to              
003780                           Cand-Series (Cand-Ix Comp-Ix)                  
003790              end-perform                                                 
003800     end-perform.                                                         
003810     move     "ZT030" to Zt-Called.                                       
003820     call     "zt030" using Zt-Calling-Data                               
003830                             ZT-Param-Record                              
003840                             ZT-Candidate-Table                           
003850                             ZT-Series-Block.                             
003860 aa040-Exit.                                                              
003870     exit.                                                                
003880*                                                                         
003890 aa050-Annualise-Global.                                                  
003900     move     "ZT040" to Zt-Called.                                       
003910     call     "zt040" using Zt-Calling-Data                               
003920                             ZT-Param-Record                              
003930                             ZT-Series-Block                              
003940                             ZT-Annual-Table.                             
003950 aa050-Exit.                                                              
003960     exit.                                                                
003970*                                                                         
003980 aa060-Write-Csv.                                                         
003990     perform  ab050-Build-Csv-Name thru ab050-Exit.                       
004000     set      ENVIRONMENT "ZTCSV" to Ws-Csv-Name.                         
004010     open     output Zt-Csv-File.                                         
004020     if       not Zt-Csv-Ok                                               
004030              display ZT005 Ws-Csv-Name                                   
004040              move 5 to Zt-Return-Code                                    
004050              go to aa060-Exit.                                           
004060     move     spaces to Zt-Csv-Line.                                      
004070     move     ZT-Csv-Header-Record to Zt-Csv-Text.                        
004080     write    Zt-Csv-Line.                                                
004090     perform  varying Ws-Yr from 1 by 1                                   
004100              until Ws-Yr > ZT-Annual-Count                               
004110              perform ab060-Write-Csv-Year thru ab060-Exit                
004120     end-perform.                                                         
004130     close    Zt-Csv-File.                                                
004140 aa060-Exit.                                                              
004150     exit.                                                                
004160*                                                                         
004170 ab050-Build-Csv-Name.                                                    
004180*    File-Defs' own dat name, less any directory path and less            
004190*    the .dat suffix, becomes the base the client's naming rule           
004200*    builds on - "Zontem-" in front, ".csv" on the back.                  
004210     move     file-01 to Ws-Dat-Name.                                     
004220     move     "N" to Ws-Is-Dat-Suffix.                                    
004230     perform  varying Ws-Path-Len from 64 by -1                           
004240              until Ws-Path-Len = 0 or                                    
004250                    Ws-Dat-Name (Ws-Path-Len:1) not = space               
004260     end-perform.                                                         
004270     move     zero to Ws-Slash-Pos.                                       
004280     perform  varying Ws-Slash-Pos from Ws-Path-Len by -1                 
004290              until Ws-Slash-Pos = 0 or                                   
004300                    Ws-Dat-Name (Ws-Slash-Pos:1) = "/"                    
004310     end-perform.                                                         
004320     compute  Ws-Base-Start = Ws-Slash-Pos + 1.                           
004330     compute  Ws-Base-Len = Ws-Path-Len - Ws-Base-Start + 1.              
004340     if       Ws-Base-Len > 4                                             
004350        and   Ws-Dat-Name (Ws-Path-Len - 3:4) = ".dat"                    
004360              set Ws-Has-Dat-Suffix to true                               
004370              subtract 4 from Ws-Base-Len.                                
004380     move     spaces to Ws-Csv-Name.                                      
004390     string   "Zontem-" delimited by size                                 
004400              Ws-Dat-Name (Ws-Base-Start:Ws-Base-Len)                     
004410                      delimited by size                                   
004420              ".csv" delimited by size                                    
004430              into Ws-Csv-Name.                                           
004440 ab050-Exit.                                                              
004450     exit.                                                                
004460*                                                                         
004470 ab060-Write-Csv-Year.                                                    
004480     move     spaces to ZT-Csv-Detail-Record.                             
004490     compute  Csv-Year = ZT-Base-Year + Ws-Yr - 1.                        
004500     move     "," to Csv-Comma.                                           
004510     set      Ws-Anom-Missing to false.                                   
004520     if       ZT-Annual-Entry (Ws-Yr) = 9999.0000                         
004530              set Ws-Anom-Missing to true.                                
004540     if       Ws-Anom-Missing                                             
004550              move spaces to Csv-Anomaly                                  
004560     else                                                                 
004570              move ZT-Annual-Entry (Ws-Yr) to Ws-Anom-Edit                
004580              move Ws-Anom-Edit to Csv-Anomaly.                           
004590     move     spaces to Zt-Csv-Line.                                      
004600     move     ZT-Csv-Detail-Record to Zt-Csv-Text.                        
004610     write    Zt-Csv-Line.                                                
004620 ab060-Exit.                                                              
004630     exit.                                                                
