000010*****************************************************************         
000020*                                                               *         
000030*                 Zontem    Pearson Correlation                *          
000040*        Standalone utility - correlates two equal length      *          
000050*        monthly series read from a pair of flat files.         *         
000060*                                                               *         
000070*****************************************************************         
000080*                                                                         
000090 identification          division.                                        
000100*================================                                         
000110*                                                                         
000120      program-id.         zt060.                                          
000130*                                                                         
000140*    Author.             R J Hoskins, 18/06/84.                           
000150*                                                                         
000160*    Installation.       Applewood Computers.                             
000170*                                                                         
000180*    Date-written.       18/06/84.                                        
000190*                                                                         
000200*    Date-compiled.                                                       
000210*                                                                         
000220*Security.           Copyright (C) 1984-2026 & later, Vincent             
000230*Bryan Coen.                                                              
000240*Distributed under the GNU General Public License.                        
000250*                         See the file COPYING for details.               
000260*                                                                         
000270*Remarks.            Run stand-alone from the command line by the         
000280*client's own analysts to sanity-check two                                
000290*Zontem series against each other - not part                              
000300*                         of the main zonal pipeline.                     
000310*                                                                         
000320*                         Call proc: zt060 arg1 arg2                      
000330*                           Where arg1 = first series file                
000340*                                 arg2 = second series file, same         
000350*                                        length as the first.             
000360*                                                                         
000370*    Version.            See Prog-Name in ws.                             
000380*                                                                         
000390*    Called modules.     None.                                            
000400*                                                                         
000410*    Files used.                                                          
000420*                         Arg1.  First monthly series (input).            
000430*                         Arg2.  Second monthly series (input).           
000440*                                                                         
000450*    Error messages used.                                                 
000460*                         ZT020 - 22.                                     
000470*                                                                         
000480* Changes:                                                                
000490* 18/06/84 rjh - 1.0.00 Created for the met office station job,           
000500*                       client wanted a quick check of two zones          
000510*                       against each other without a spreadsheet.         
000520* 25/01/89 rjh -    .01 Square root routine now iterates to a             
000530*                       fixed tolerance rather than a fixed count         
000540*                       of passes, converges quicker on small r.          
000550* 06/08/94 djm -    .02 Unequal length files now rejected with a          
000560*                       message instead of comparing short.               
000570* 14/12/98 ast -    .03 Y2K - no date handling in this program,           
000580*                       nothing further required.                         
000590*28/11/25 vbc - 3.3.00 Brought into the ACAS build alongside              
000600*zt010.                                                                   
000610*02/12/25 vbc -    .04 Tidy up of paragraph names for site                
000620*standard.                                                                
000630*                                                                         
000640*                                                                         
000650******************************************************************        
000660*                                                                         
000670* Copyright Notice.                                                       
000680* ****************                                                        
000690*                                                                         
000700*These files and programs is part of the Applewood Computers              
000710*Accounting                                                               
000720* System and is copyright (c) Vincent B Coen. 1976-2026 and later.        
000730*                                                                         
000740*This program is now free software; you can redistribute it and/or        
000750*modify it                                                                
000760*under the terms of the GNU General Public License as published by        
000770*the                                                                      
000780*Free Software Foundation; version 3 and later as revised for             
000790*personal                                                                 
000800*usage only and that includes for use within a business but               
000810*without                                                                  
000820* repackaging or for Resale in any way.                                   
000830*                                                                         
000840*You should have received a copy of the GNU General Public License        
000850*along                                                                    
000860*with ACAS; see the file COPYING.  If not, write to the Free              
000870*Software                                                                 
000880*Foundation, 59 Temple Place, Suite 330, Boston, MA 02111-1307            
000890*USA.                                                                     
000900*                                                                         
000910*                                                                         
000920******************************************************************        
000930*                                                                         
000940 environment             division.                                        
000950*================================                                         
000960*                                                                         
000970 configuration section.                                                   
000980 special-names.                                                           
000990     c01 is top-of-form                                                   
001000     class zt-numeric is "0" thru "9"                                     
001010     upsi-0 on status is zt-verbose-on                                    
001020     upsi-0 off status is zt-verbose-off.                                 
001030*                                                                         
001040 input-output            section.                                         
001050 file-control.                                                            
001060     select   Zt-X-File    assign to Ws-File-Name-X                       
001070              organization is line sequential                             
001080              file status is Zt-X-Status.                                 
001090     select   Zt-Y-File    assign to Ws-File-Name-Y                       
001100              organization is line sequential                             
001110              file status is Zt-Y-Status.                                 
001120*                                                                         
001130 data                    division.                                        
001140*================================                                         
001150*                                                                         
001160 file section.                                                            
001170*                                                                         
001180 fd  Zt-X-File.                                                           
001190 01  Zt-X-Line           pic s9(4)v9(4) sign is leading separate.         
001200*                                                                         
001210 fd  Zt-Y-File.                                                           
001220 01  Zt-Y-Line           pic s9(4)v9(4) sign is leading separate.         
001230*                                                                         
001240 working-storage section.                                                 
001250*-----------------------                                                  
001260 77  Prog-Name           pic x(15) value "ZT060 (1.0.04)".                
001270*                                                                         
001280 copy "wsztcor.cob".                                                      
001290*                                                                         
001300 01  Ws-File-Name-X      pic x(64).                                       
001310 01  Ws-File-Name-Y      pic x(64).                                       
001320*                                                                         
001330 01  Ws-Series-X-Table.                                                   
001340     03  Ws-X-Count          binary-short unsigned value zero.            
001350     03  filler              pic x(2).                                    
001360     03  Ws-X-Value          occurs 1 to 1800 times                       
001370                              depending on Ws-X-Count                     
001380                              indexed by X-Ix                             
001390                              pic s9(4)v9(4) comp-3.                      
001400*                                                                         
001410 01  Ws-Series-Y-Table.                                                   
001420     03  Ws-Y-Count          binary-short unsigned value zero.            
001430     03  filler              pic x(2).                                    
001440     03  Ws-Y-Value          occurs 1 to 1800 times                       
001450                              depending on Ws-Y-Count                     
001460                              indexed by Y-Ix                             
001470                              pic s9(4)v9(4) comp-3.                      
001480*                                                                         
001490 01  Ws-Sqrt-Work.                                                        
001500     03  Ws-Sqrt-Input       pic s9(9)v9(6) comp-3 value zero.            
001510     03  Ws-Sqrt-Input-Disp  redefines Ws-Sqrt-Input                      
001520                              pic s9(9)v9(6).                             
001530     03  Ws-Sqrt-Guess       pic s9(9)v9(6) comp-3 value zero.            
001540     03  Ws-Sqrt-Next        pic s9(9)v9(6) comp-3 value zero.            
001550     03  Ws-Sqrt-Diff        pic s9(9)v9(6) comp-3 value zero.            
001560     03  Ws-Sqrt-Diff-Redef  redefines Ws-Sqrt-Diff                       
001570                              pic s9(9)v9(6).                             
001580     03  filler              pic x(2).                                    
001590*                                                                         
001600 01  Ws-Work-Fields.                                                      
001610     03  Ws-I                binary-short unsigned value zero.            
001620     03  Ws-Dev-X            pic s9(9)v9(6) comp-3 value zero.            
001630     03  Ws-Dev-Y            pic s9(9)v9(6) comp-3 value zero.            
001640     03  Ws-N-Less-1         pic s9(6) comp value zero.                   
001650     03  Ws-Corr-R-Edit      pic -9.999999.                               
001660     03  filler              pic x(2).                                    
001670*                                                                         
001680 01  Ws-Switches.                                                         
001690     03  Zt-X-Status         pic xx     value "00".                       
001700         88  Zt-X-Eof                value "10".                          
001710     03  Zt-Y-Status         pic xx     value "00".                       
001720         88  Zt-Y-Eof                value "10".                          
001730     03  Zt-Status-Numeric   redefines Zt-X-Status pic 99.                
001740     03  filler              pic x(4).                                    
001750*                                                                         
001760 01  Error-Messages.                                                      
001770     03  ZT020           pic x(40) value                                  
001780         "ZT020 Usage - zt060 series-x series-y".                         
001790     03  ZT021           pic x(40) value                                  
001800         "ZT021 Series files are not equal length".                       
001810     03  ZT022           pic x(40) value                                  
001820         "ZT022 A series file will not open -    ".                       
001830     03  filler              pic x(2).                                    
001840*                                                                         
001850 linkage section.                                                         
001860*===============                                                          
001870*                                                                         
001880 01  Arg1                pic x(64) value spaces.                          
001890 01  Arg2                pic x(64) value spaces.                          
001900*                                                                         
001910 procedure division chaining Arg1                                         
001920                             Arg2.                                        
001930*====================================                                     
001940*                                                                         
001950 aa000-Main.                                                              
001960     if       Arg1 = spaces or Arg2 = spaces                              
001970              display ZT020                                               
001980              goback  returning 16.                                       
001990     move     Arg1 to Ws-File-Name-X.                                     
002000     move     Arg2 to Ws-File-Name-Y.                                     
002010     perform  aa010-Open-Series-Files thru aa010-Exit.                    
002020     perform  aa020-Load-Series-X     thru aa020-Exit.                    
002030     perform  aa021-Load-Series-Y     thru aa021-Exit.                    
002040     close    Zt-X-File Zt-Y-File.                                        
002050     if       Ws-X-Count not = Ws-Y-Count                                 
002060              display ZT021                                               
002070              goback  returning 17.                                       
002080     move     Ws-X-Count to Corr-N.                                       
002090     compute  Ws-N-Less-1 = Corr-N - 1.                                   
002100     perform  aa030-Compute-Means        thru aa030-Exit.                 
002110     perform  aa040-Compute-Deviations   thru aa040-Exit.                 
002120     perform  aa050-Compute-Correlation  thru aa050-Exit.                 
002130     move     Corr-R to Ws-Corr-R-Edit.                                   
002140     display  "ZT060 Pearson r = " Ws-Corr-R-Edit.                        
002150     goback.                                                              
002160*                                                                         
002170 aa010-Open-Series-Files.                                                 
002180     open     input Zt-X-File.                                            
002190     if       Zt-X-Status not = "00"                                      
002200              display ZT022 Zt-X-Status                                   
002210              goback  returning 18.                                       
002220     open     input Zt-Y-File.                                            
002230     if       Zt-Y-Status not = "00"                                      
002240              display ZT022 Zt-Y-Status                                   
002250              close   Zt-X-File                                           
002260              goback  returning 18.                                       
002270 aa010-Exit.                                                              
002280     exit.                                                                
002290*                                                                         
002300 aa020-Load-Series-X.                                                     
002310     move     zero to Ws-X-Count.                                         
002320     read     Zt-X-File at end set Zt-X-Eof to true.                      
002330     perform  until Zt-X-Eof                                              
002340              add 1 to Ws-X-Count                                         
002350              move Zt-X-Line to Ws-X-Value (Ws-X-Count)                   
002360              read Zt-X-File at end set Zt-X-Eof to true                  
002370              end-read                                                    
002380     end-perform.                                                         
002390 aa020-Exit.                                                              
002400     exit.                                                                
002410*                                                                         
002420 aa021-Load-Series-Y.                                                     
002430     move     zero to Ws-Y-Count.                                         
002440     read     Zt-Y-File at end set Zt-Y-Eof to true.                      
002450     perform  until Zt-Y-Eof                                              
002460              add 1 to Ws-Y-Count                                         
002470              move Zt-Y-Line to Ws-Y-Value (Ws-Y-Count)                   
002480              read Zt-Y-File at end set Zt-Y-Eof to true                  
002490              end-read                                                    
002500     end-perform.                                                         
002510 aa021-Exit.                                                              
002520     exit.                                                                
002530*                                                                         
002540 aa030-Compute-Means.                                                     
002550     move     zero to Corr-Sum-X Corr-Sum-Y.                              
002560     perform  varying Ws-I from 1 by 1 until Ws-I > Corr-N                
002570              add Ws-X-Value (Ws-I) to Corr-Sum-X                         
002580              add Ws-Y-Value (Ws-I) to Corr-Sum-Y                         
002590     end-perform.                                                         
002600     divide   Corr-Sum-X by Corr-N giving Corr-Mean-X.                    
002610     divide   Corr-Sum-Y by Corr-N giving Corr-Mean-Y.                    
002620 aa030-Exit.                                                              
002630     exit.                                                                
002640*                                                                         
002650 aa040-Compute-Deviations.                                                
002660     move     zero to Corr-Numerator                                      
002670                       Corr-Sum-Sq-Dev-X                                  
002680                       Corr-Sum-Sq-Dev-Y.                                 
002690     perform  varying Ws-I from 1 by 1 until Ws-I > Corr-N                
002700              compute Ws-Dev-X = Ws-X-Value (Ws-I) - Corr-Mean-X          
002710              compute Ws-Dev-Y = Ws-Y-Value (Ws-I) - Corr-Mean-Y          
002720              add Ws-Dev-X * Ws-Dev-Y to Corr-Numerator                   
002730              add Ws-Dev-X * Ws-Dev-X to Corr-Sum-Sq-Dev-X                
002740              add Ws-Dev-Y * Ws-Dev-Y to Corr-Sum-Sq-Dev-Y                
002750     end-perform.                                                         
002760 aa040-Exit.                                                              
002770     exit.                                                                
002780*                                                                         
002790 aa050-Compute-Correlation.                                               
002800     divide   Corr-Sum-Sq-Dev-X by Ws-N-Less-1                            
002810              giving Ws-Sqrt-Input.                                       
002820     perform  zz090-Square-Root thru zz090-Exit.                          
002830     move     Ws-Sqrt-Guess to Corr-Std-Dev-X.                            
002840     divide   Corr-Sum-Sq-Dev-Y by Ws-N-Less-1                            
002850              giving Ws-Sqrt-Input.                                       
002860     perform  zz090-Square-Root thru zz090-Exit.                          
002870     move     Ws-Sqrt-Guess to Corr-Std-Dev-Y.                            
002880     if       Corr-Std-Dev-X = zero or Corr-Std-Dev-Y = zero              
002890              move zero to Corr-R                                         
002900     else                                                                 
002910              compute Corr-R rounded =                                    
002920                      Corr-Numerator /                                    
002930                      (Ws-N-Less-1 * Corr-Std-Dev-X                       
002940                                   * Corr-Std-Dev-Y)                      
002950     end-if.                                                              
002960 aa050-Exit.                                                              
002970     exit.                                                                
002980*                                                                         
002990 zz090-Square-Root.                                                       
003000*    Newton-Raphson, converging to six decimal places - no                
003010*     intrinsic function used, this shop's compilers of the day           
003020*     did not all carry one.                                              
003030     if       Ws-Sqrt-Input <= zero                                       
003040              move zero to Ws-Sqrt-Guess                                  
003050              go to zz090-Exit.                                           
003060     move     Ws-Sqrt-Input to Ws-Sqrt-Guess.                             
003070     perform  9 times                                                     
003080              compute Ws-Sqrt-Next rounded =                              
003090                      (Ws-Sqrt-Guess +                                    
003100                       Ws-Sqrt-Input / Ws-Sqrt-Guess) / 2                 
003110              compute Ws-Sqrt-Diff = Ws-Sqrt-Next - Ws-Sqrt-Guess         
003120              move Ws-Sqrt-Next to Ws-Sqrt-Guess                          
003130     end-perform.                                                         
003140 zz090-Exit.                                                              
003150     exit.                                                                
