000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For The GISTEMP-Style Report    *                    
000040*    Line (U5), reformatted from the Zontem CSV.     *                    
000050*****************************************************                     
000060* Layout is the classic GLB.Ts-style year line; only                      
000070*  the annual column (Rpt-Annual-Value) is populated                      
000080*  by Zontem - the monthly and seasonal slots carry                       
000090*  no data in this system and always print as stars.                      
000100*                                                                         
000110* 18/11/25 vbc - Created.                                                 
000120* 27/11/25 vbc - Confirmed Rpt-Month-Slot/Rpt-Season                      
000130*                -Slot are fixed literals, not moved                      
000140*                at run time, since ZONTEM has no                         
000150*                monthly or seasonal breakdown to show.                   
000160 01  ZT-Report-Record.                                                    
000170     03  Rpt-Year-Lead           pic 9(4).                                
000180     03  filler                  pic x    value space.                    
000190     03  Rpt-Month-Slot          occurs 12 times                          
000200                                  pic x(5) value " ****".                 
000210     03  filler                  pic x(3) value spaces.                   
000220     03  Rpt-Annual-Value        pic x(4).                                
000230     03  filler                  pic x(5) value "**** ".                  
000240     03  Rpt-Season-Slot         occurs 4 times                           
000250                                  pic x(5) value " ****".                 
000260     03  filler                  pic x    value space.                    
000270     03  Rpt-Year-Trail          pic 9(4).                                
