000010*                                                                         
000020* Files used by the Zontem batch suite (U1, U4, U5, U6, U7).              
000030* 22/11/25 vbc - Created, cut down from the ACAS multi-ledger             
000040*                File-Defs table to Zontem's own five files.              
000050* 01/12/25 vbc - Added file-05/06 for the zt070 distances run.            
000060 01  File-Defs.                                                           
000070     02  file-defs-a.                                                     
000080         03  file-01   pic x(64)                                          
000090                 value "ghcnm.tavg.qca.dat".                              
000100         03  file-02   pic x(64)                                          
000110                 value "ghcnm.tavg.qca.inv".                              
000120         03  file-03   pic x(64)                                          
000130                 value "Zontem-output.csv".                               
000140         03  file-04   pic x(64)                                          
000150                 value "gistemp-report.txt".                              
000160         03  file-05   pic x(64)                                          
000170                 value "distances.dat".                                   
000180     02  filler    redefines file-defs-a.                                 
000190         03  System-File-Names pic x(64) occurs 5.                        
000200     02  File-Defs-Count       binary-short value 5.                      
000210     02  File-Defs-os-Delimiter pic x.                                    
