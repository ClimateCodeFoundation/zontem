000010*                                                                         
000020* Inter-program calling data for the Zontem CALLed                        
000030*  subprograms (zt020 reader, zt030 combine, zt040                        
000040*  anomaly) - same shape as the ACAS WS-Calling-Data                      
000050*  block, renamed to the Zontem prefix.                                   
000060* 23/11/25 vbc - Created.                                                 
000070* 02/12/25 vbc - Added Calc-Series-Length so zt030/                       
000080*                zt040 can hand back the length of the                    
000090*                series they built in one linkage block.                  
000100* 09/12/25 vbc - Dropped Zt-Station-Count from this                       
000110*                block, it duplicated the field already                   
000120*                on Zt-Station-Table and the two un-                      
000130*                qualified references were ambiguous.                     
000140 01  ZT-Calling-Data.                                                     
000150     03  ZT-Called          pic x(8).                                     
000160     03  ZT-Caller          pic x(8).                                     
000170     03  ZT-Return-Code     pic 99.                                       
000180     03  ZT-Calc-Series-Length  binary-short unsigned.                    
000190     03  filler             pic x(6).                                     
