000010*****************************************************                     
000020*                                                    *                    
000030*  Working Storage For The Combine Step's           *                     
000040*    Candidate List (U2) - one entry per station or  *                    
000050*    per zone, fed to zt030 by zt010.               *                     
000060*****************************************************                     
000070* Series within each entry are fixed at Max-Months;                       
000080*  only the candidate count itself varies.                                
000090*                                                                         
000100* 27/11/25 vbc - Created.                                                 
000110* 04/12/25 vbc - Capped at 2000 candidates per call,                      
000120*                zt010 chunks large zones if ever hit.                    
000130 01  ZT-Candidate-Table.                                                  
000140     03  ZT-Candidate-Count      binary-short unsigned.                   
000150     03  filler                  pic x(2).                                
000160     03  ZT-Candidate-Entry                                               
000170                     occurs 1 to 2000 times                               
000180                     depending on ZT-Candidate-Count                      
000190                     indexed by Cand-Ix.                                  
000200         05  Cand-Good-Months    binary-short unsigned.                   
000210         05  Cand-Series-Length  binary-short unsigned.                   
000220         05  filler              pic x(2).                                
000230         05  Cand-Series                                                  
000240                     occurs 1800 times                                    
000250                     indexed by Cand-Mo-Ix                                
000260                     pic s9(4)v9(4) comp-3.                               
