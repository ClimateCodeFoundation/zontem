000010*****************************************************                     
000020*                                                    *                    
000030*  Working Storage For A Composite/Weight Series     *                    
000040*    Pair, used by the combine step (U2) and the     *                    
000050*    anomaly step (U3) for one zone or the globe.    *                    
000060*****************************************************                     
000070* Composite and Weight run in parallel, slot for                          
000080*  slot, from Base-Year month 1 through the series                        
000090*  end; both default to the shop's era precision of                       
000100*  four decimal places throughout, per the client's                       
000110*  own published combine rules.                                           
000120*                                                                         
000130* 15/11/25 vbc - Created.                                                 
000140* 24/11/25 vbc - Twinned Composite/Weight off the                         
000150*                QTD/YTD shape used elsewhere in ACAS                     
000160*                so the combine loop can walk both                        
000170*                tables with one subscript.                               
000180* 09/12/25 vbc - Composite fixed at Max-Months, only                      
000190*                the trailing Weight table carries the                    
000200*                occurs-depending-on - two variable                       
000210*                tables cannot share one record.                          
000220 01  ZT-Series-Block.                                                     
000230     03  ZT-Series-Length        binary-short unsigned.                   
000240     03  ZT-Composite                           comp-3.                   
000250         05  ZT-Composite-Value                                           
000260                     occurs 1800 times                                    
000270                     indexed by Comp-Ix                                   
000280                     pic s9(4)v9(4).                                      
000290     03  filler                  pic x(2).                                
000300     03  ZT-Weight                              comp-3.                   
000310         05  ZT-Weight-Value                                              
000320                     occurs 1 to 1800 times                               
000330                     depending on ZT-Series-Length                        
000340                     indexed by Wgt-Ix                                    
000350                     pic s9(3)v9(4).                                      
