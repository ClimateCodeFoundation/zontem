000010*****************************************************                     
000020*                                                    *                    
000030*  Working Storage For The Station Table             *                    
000040*    Built by ZT020 from the .dat/.inv pair and      *                    
000050*    consumed by ZT010's zone split (U4 step 3)      *                    
000060*****************************************************                     
000070* One entry per station with data; entries run to                         
000080*  ZT-Station-Count, which must not exceed                                
000090*  ZT-Max-Stations (wsztparm.cob).                                        
000100*                                                                         
000110* 14/11/25 vbc - Created.                                                 
000120* 22/11/25 vbc - Added Stn-Good-Months so the combine                     
000130*                step (zt030) can order candidates by                     
000140*                descending non-missing-month count                       
000150*                without a re-scan of every series.                       
000160* 03/12/25 vbc - Stn-Series widened to Max-Months                         
000170*                (occurs depending on) from Base-Year.                    
000180* 09/12/25 vbc - Stn-Series fixed at Max-Months, an                       
000190*                occurs-depending-on table cannot be                      
000200*                nested inside another one - the outer                    
000210*                Station-Entry table already carries it.                  
000220 01  ZT-Station-Table.                                                    
000230     03  ZT-Station-Count       binary-short unsigned.                    
000240     03  ZT-Station-Entry                                                 
000250                     occurs 1 to 8000 times                               
000260                     depending on ZT-Station-Count                        
000270                     indexed by Stn-Ix.                                   
000280         05  Stn-Id             pic x(11).                                
000290         05  Stn-Latitude       pic s9(3)v9(4) comp-3.                    
000300         05  Stn-Zone-Index     pic 99         comp.                      
000310         05  Stn-Series-Length  binary-short unsigned.                    
000320         05  Stn-Good-Months    binary-short unsigned.                    
000330         05  filler             pic x(2).                                 
000340         05  Stn-Series                                                   
000350                     occurs 1800 times                                    
000360                     indexed by Stn-Mo-Ix                                 
000370                     pic s9(4)v9(4) comp-3.                               
