000010*****************************************************                     
000020*                                                    *                    
000030*  Working Storage For The Annualised Output Of     *                     
000040*    The Anomaly Engine (U3 step 3), handed back    *                     
000050*    to zt010 for the CSV write (U4 step 6).        *                     
000060*****************************************************                     
000070*                                                                         
000080* 06/12/25 vbc - Created, split out of zt040's own                        
000090*                working storage so zt010 can see the                     
000100*                result without a second combine call.                    
000110 01  ZT-Annual-Table.                                                     
000120     03  ZT-Annual-Count     binary-short unsigned.                       
000130     03  filler              pic x(2).                                    
000140     03  ZT-Annual-Entry                                                  
000150                     occurs 1 to 150 times                                
000160                     depending on ZT-Annual-Count                         
000170                     indexed by Annl-Ix                                   
000180                     pic s9(3)v9(4) comp-3.                               
