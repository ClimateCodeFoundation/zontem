000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For The Zontem Output CSV       *                    
000040*    Header plus one detail line per year (U4).      *                    
000050*****************************************************                     
000060* No totals, no control breaks - one row a year.                          
000070*                                                                         
000080* 17/11/25 vbc - Created.                                                 
000090* 26/11/25 vbc - Csv-Anomaly confirmed as edited                          
000100*                picture --9.999 so blank/missing                         
000110*                years print as spaces, not zero.                         
000120 01  ZT-Csv-Header-Record.                                                
000130     03  filler     pic x(29)                                             
000140                     value "Year,Temperature Anomaly (K)".                
000150     03  filler     pic x(3).                                             
000160 01  ZT-Csv-Detail-Record.                                                
000170     03  Csv-Year             pic 9(4).                                   
000180     03  Csv-Comma            pic x     value ",".                        
000190     03  Csv-Anomaly          pic x(7).                                   
000200     03  filler               pic x(4).                                   
