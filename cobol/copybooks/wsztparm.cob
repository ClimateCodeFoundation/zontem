000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For Zontem Run Parameters       *                    
000040*                                                    *                    
000050*     Held in Working-Storage, not read from a file  *                    
000060*     as yet - candidate for a pypr1-style param     *                    
000070*     file if ZONTEM ever grows a 2nd element run.   *                    
000080*****************************************************                     
000090*                                                                         
000100* 13/11/25 vbc - Created.                                                 
000110* 21/11/25 vbc - Added ZT-Max-Stations/ZT-Max-Months                      
000120*                table-sizing limits after py-style                       
000130*                occurs-depending-on table review.                        
000140* 05/12/25 vbc - Overlap threshold confirmed at 20 per                    
000150*                the GISTEMP record-combining rule.                       
000160 01  ZT-Param-Record.                                                     
000170     03  ZT-Base-Year            pic 9(4)    comp                         
000180                                  value 1880.                             
000190     03  ZT-N-Zones              pic 99      comp                         
000200                                  value 20.                               
000210     03  ZT-Overlap-Threshold    pic 99      comp                         
000220                                  value 20.                               
000230     03  ZT-Element-Code         pic x(4)                                 
000240                                  value "TAVG".                           
000250     03  ZT-Max-Months           binary-short unsigned                    
000260                                  value 1800.                             
000270     03  ZT-Max-Stations         binary-short unsigned                    
000280                                  value 8000.                             
000290     03  filler                  pic x(8).                                
