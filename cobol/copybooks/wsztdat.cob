000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For GHCN-M v3 Monthly Data      *                    
000040*           Input  (.dat)                            *                    
000050*     Grouped by leading Dat-Station-Id              *                    
000060*****************************************************                     
000070* Record length 115 bytes, padded to 116 by filler.                       
000080*                                                                         
000090* 11/11/25 vbc - Created.                                                 
000100* 19/11/25 vbc - Added 88 Dat-Qc-Reject over Dat-Qcflag per               
000110*                NCDC quality flag list.                                  
000120* 02/12/25 vbc - Confirmed Dat-Value is 4 digits + leading                
000130*                separate sign (5 cols on the input tape).                
000140 01  ZT-Dat-Record.                                                       
000150     03  Dat-Station-Id         pic x(11).                                
000160     03  Dat-Year               pic 9(4).                                 
000170     03  Dat-Element            pic x(4).                                 
000180     03  Dat-Month-Grp          occurs 12 times                           
000190                                 indexed by Dat-Mo-Ix.                    
000200*        Dmflag and Dsflag are carried but not tested.                    
000210         05  Dat-Value          pic s9(4)                                 
000220                                 sign is leading separate.                
000230         05  Dat-Dmflag         pic x.                                    
000240         05  Dat-Qcflag         pic x.                                    
000250             88  Dat-Qc-Reject  value "D" "K" "O" "S" "T" "W".            
000260         05  Dat-Dsflag         pic x.                                    
000270*        Pad 115 to 116 to match the shop's 2-byte round rule.            
000280     03  filler                 pic x.                                    
