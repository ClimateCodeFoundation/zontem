000010*****************************************************                     
000020*                                                    *                    
000030*  Zontem Error And Status Message Literals          *                    
000040*****************************************************                     
000050*                                                                         
000060* 21/11/25 vbc - Created.                                                 
000070* 30/11/25 vbc - ZT006/ZT007 added for zt070/zt060.                       
000080 01  ZT-Error-Messages.                                                   
000090     03  ZT001   pic x(40)                                                
000100             value "ZT001 GHCN-M dat file not found -".                   
000110     03  ZT002   pic x(40)                                                
000120             value "ZT002 GHCN-M inv file not found -".                   
000130     03  ZT003   pic x(40)                                                
000140             value "ZT003 Station has no usable data -".                  
000150     03  ZT004   pic x(40)                                                
000160             value "ZT004 Zone index out of range -".                     
000170     03  ZT005   pic x(40)                                                
000180             value "ZT005 Output CSV create/write error -".               
000190     03  ZT006   pic x(40)                                                
000200             value "ZT006 Distances file not found -".                    
000210     03  ZT007   pic x(40)                                                
000220             value "ZT007 Series length mismatch in U6 -".                
000230     03  filler  pic x(2).                                                
