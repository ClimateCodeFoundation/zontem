000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definition For GHCN-M v3 Station           *                    
000040*       Inventory   Input  (.inv)                    *                    
000050*     Uses Inv-Station-Id as search key               *                   
000060*****************************************************                     
000070* Record length 107 bytes (vendor file may run longer,                    
000080*   trailing class code bytes are not used downstream).                   
000090*                                                                         
000100* Only Inv-Station-Id and Inv-Latitude feed the zonal                     
000110*  split (U4); the rest is carried metadata only.                         
000120*                                                                         
000130* 12/11/25 vbc - Created.                                                 
000140* 20/11/25 vbc - Split Inv-Latitude/Inv-Longitude into                    
000150*                sign/degree/point/fraction so a binary                   
000160*                search on Inv-Station-Id does not have                   
000170*                to touch packed decimal fields.                          
000180 01  ZT-Inv-Record.                                                       
000190     03  Inv-Station-Id         pic x(11).                                
000200     03  filler                 pic x.                                    
000210     03  Inv-Latitude.                                                    
000220         05  Inv-Lat-Sign       pic x.                                    
000230         05  Inv-Lat-Deg        pic 9(2).                                 
000240         05  Inv-Lat-Point      pic x.                                    
000250         05  Inv-Lat-Frac       pic 9(4).                                 
000260     03  filler                 pic x.                                    
000270     03  Inv-Longitude.                                                   
000280         05  Inv-Long-Sign      pic x.                                    
000290         05  Inv-Long-Deg       pic 9(3).                                 
000300         05  Inv-Long-Point     pic x.                                    
000310         05  Inv-Long-Frac      pic 9(4).                                 
000320     03  filler                 pic x.                                    
000330     03  Inv-Stelev.                                                      
000340         05  Inv-Stelev-Int     pic 9(4).                                 
000350         05  Inv-Stelev-Point   pic x.                                    
000360         05  Inv-Stelev-Frac    pic 9.                                    
000370     03  filler                 pic x.                                    
000380     03  Inv-Name               pic x(30).                                
000390     03  Inv-Class-Codes        pic x(39).                                
