000010*****************************************************                     
000020*                                                    *                    
000030*  Working Storage For The Pearson Correlation       *                    
000040*    Accumulators (U6), modelled on the LWT/SWT/     *                    
000050*    Stax twin-table shape used elsewhere in ACAS.   *                    
000060*****************************************************                     
000070*                                                                         
000080* 19/11/25 vbc - Created.                                                 
000090* 28/11/25 vbc - Carried 6 decimal places throughout                      
000100*                per the spec's precision note, not                       
000110*                the 2 decimals used by the money                         
000120*                tables this block is patterned on.                       
000130 01  ZT-Corr-Block.                                                       
000140     03  Corr-N                  pic 9(6)        comp.                    
000150     03  Corr-Sum-X              pic s9(9)v9(6)  comp-3.                  
000160     03  Corr-Sum-Y              pic s9(9)v9(6)  comp-3.                  
000170     03  Corr-Mean-X             pic s9(9)v9(6)  comp-3.                  
000180     03  Corr-Mean-Y             pic s9(9)v9(6)  comp-3.                  
000190     03  Corr-Numerator          pic s9(9)v9(6)  comp-3.                  
000200     03  Corr-Sum-Sq-Dev-X       pic s9(9)v9(6)  comp-3.                  
000210     03  Corr-Sum-Sq-Dev-Y       pic s9(9)v9(6)  comp-3.                  
000220     03  Corr-Std-Dev-X          pic s9(9)v9(6)  comp-3.                  
000230     03  Corr-Std-Dev-Y          pic s9(9)v9(6)  comp-3.                  
000240     03  Corr-R                  pic s9(1)v9(6)  comp-3.                  
000250     03  filler                  pic x(8).                                
