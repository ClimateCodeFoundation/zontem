000010*****************************************************                     
000020*                                                    *                    
000030*  Record Definitions For The U7 Zone Splitter       *                    
000040*    Distances input and its N zondist outputs.      *                    
000050*****************************************************                     
000060* Input is whitespace-delimited, token 4's leading 6                      
000070*  characters are the latitude used for zone routing.                     
000080*                                                                         
000090* 20/11/25 vbc - Created.                                                 
000100* 29/11/25 vbc - Widened Dst-Line to 200 after a run                      
000110*                against a wider distances file than                      
000120*                the one used for the first test.                         
000130 01  ZT-Distances-Record.                                                 
000140     03  Dst-Line                pic x(200).                              
000150 01  ZT-Distances-Tokens.                                                 
000160     03  Dst-Token               occurs 10 times                          
000170                                  pic x(20).                              
000180 01  ZT-Zone-Out-Record.                                                  
000190     03  Zout-Line               pic x(200).                              
